000100******************************************************************
000200* PROGRAM:  INTCALC
000300*           Sub program to compute the interest due on one
000400*           account for the end-of-run interest accrual step.
000500*
000600*-------------------------------------------------------------*
000700*                                                               *
000800*      intcalc.cbl                                              *
000900*      (C) Copyright Chika Trust Bank Data Processing Dept.     *
001000*                                                               *
001100*-------------------------------------------------------------*
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 INTCALC.
001500 AUTHOR.                     R MOHANTY CABRERA.
001600 INSTALLATION.               CHIKA TRUST BANK - DATA PROCESSING.
001700 DATE-WRITTEN.               MARCH 24, 1987.
001800 DATE-COMPILED.
001900 SECURITY.                   NONE.
002000*-----------------------------------------------------------------
002100*    INTEREST CALCULATION SUBPROGRAM
002200*
002300*    CALLED ONCE PER ACTIVE ACCOUNT BY TXNPOST DURING THE
002400*    END-OF-RUN INTEREST ACCRUAL STEP.  LOOKS UP THE FLAT RATE
002500*    FOR THE ACCOUNT'S TYPE IN WS-RATE-TABLE AND RETURNS THE
002600*    INTEREST AMOUNT.  TXNPOST IS RESPONSIBLE FOR ADDING THE
002700*    RESULT TO THE BALANCE AND WRITING THE JOURNAL ENTRY - THIS
002800*    SUBPROGRAM DOES NOT TOUCH THE MASTER OR THE JOURNAL.
002900*
003000*    RATE TABLE (DO NOT CHANGE WITHOUT LOAN OPS SIGN-OFF):
003100*      SA - SAVINGS         3 PERCENT
003200*      CK - CHECKING        1 PERCENT
003300*      FD - FIXED DEPOSIT   6 PERCENT
003400*      MM - MONEY MARKET    4 PERCENT
003500*
003600*    ROUNDING - THE COMPUTE BELOW USES ROUNDED MODE IS HALF-UP
003700*    ON PURPOSE.  AUDIT FLAGGED A HALF-CENT DIFFERENCE AGAINST
003800*    THE OLD TRUNCATED INTEREST RUN BACK IN WO-118 - THIS SHOP
003900*    ROUNDS HALF-UP, PERIOD, PER TREASURY ACCOUNTING STANDARD 4
004000*    SECTION 2.  DO NOT "FIX" THIS TO MATCH SOME OTHER PROGRAM'S
004100*    ARITHMETIC.
004200*-----------------------------------------------------------------
004300*    AMENDMENT HISTORY
004400*      DATE       INIT  TICKET   DESCRIPTION
004500*      03/24/87   RMC   -----    INITIAL CUT.
004600*      09/02/91   RMC   WO-118   INTEREST RATES REVISED PER
004700*                                TREASURY (SEE RATE TABLE ABOVE).
004800*      04/14/98   TQD   Y2K-07   REVIEWED FOR YEAR 2000 - NO DATE
004900*                                FIELDS IN THIS SUBPROGRAM, NO
005000*                                CHANGE REQUIRED.  SIGNED OFF.
005100*      02/17/05   KLN   WO-559   REBUILT THE RATE LOOKUP AS A
005200*                                SEARCHABLE TABLE INSTEAD OF A
005300*                                NESTED IF - FIFTH ACCOUNT TYPE
005400*                                WAS ABOUT TO MAKE THE IF
005500*                                UNREADABLE (REQ 6690).
005600*-----------------------------------------------------------------
005700 ENVIRONMENT                 DIVISION.
005800*-----------------------------------------------------------------
005900 CONFIGURATION               SECTION.
006000 SOURCE-COMPUTER.            ASUS-X751.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300******************************************************************
006400 DATA                        DIVISION.
006500*-----------------------------------------------------------------
006600 WORKING-STORAGE             SECTION.
006700*-----------------------------------------------------------------
006800 77  WS-CALL-COUNT                 PIC S9(07) COMP VALUE +0.
006900 77  WS-TABLE-INDEX                PIC S9(04) COMP VALUE +0.
007000*
007100*    RATE-TABLE-LOAD IS THE PRINTABLE FORM OF THE TABLE, LOADED
007200*    BY VALUE AT COMPILE TIME.  WS-RATE-TABLE REDEFINES IT SO
007300*    THE PROCEDURE DIVISION CAN OCCURS/SEARCH IT BY TYPE CODE.
007400*
007500 01  WS-RATE-TABLE-LOAD.
007600     05  FILLER                    PIC X(02)  VALUE "SA".
007700     05  FILLER                    PIC S9(01)V9(3) COMP-3
007800                                   VALUE .030.
007900     05  FILLER                    PIC X(02)  VALUE "CK".
008000     05  FILLER                    PIC S9(01)V9(3) COMP-3
008100                                   VALUE .010.
008200     05  FILLER                    PIC X(02)  VALUE "FD".
008300     05  FILLER                    PIC S9(01)V9(3) COMP-3
008400                                   VALUE .060.
008500     05  FILLER                    PIC X(02)  VALUE "MM".
008600     05  FILLER                    PIC S9(01)V9(3) COMP-3
008700                                   VALUE .040.
008800 01  WS-RATE-TABLE REDEFINES WS-RATE-TABLE-LOAD.
008900     05  WS-RATE-ENTRY             OCCURS 4 TIMES
009000                                   ASCENDING KEY IS WS-RATE-TYPE
009100                                   INDEXED BY WS-RATE-NDX.
009200         10  WS-RATE-TYPE          PIC X(02).
009300         10  WS-RATE-PCT           PIC S9(01)V9(3) COMP-3.
009400*
009500 01  WS-ZERO-INTEREST-AREA.
009600     05  WS-ZERO-INTEREST          PIC S9(09)V99 COMP-3
009700                                   VALUE +0.
009800     05  FILLER                    PIC X(01).
009900*
010000*    ALTERNATE VIEW OF THE RATE TABLE INDEX AREA SO A DUMP CAN
010100*    SHOW THE FOUR RATES AS A STRAIGHT LIST OF PERCENTAGES
010200*    WITHOUT THE TYPE-CODE PAIRING - USED BY OPERATIONS WHEN
010300*    RECONCILING THE QUARTERLY RATE SCHEDULE PRINTOUT.
010400*
010500 01  WS-RATE-LIST REDEFINES WS-RATE-TABLE-LOAD.
010600     05  WS-RATE-LIST-ENTRY        OCCURS 4 TIMES.
010700         10  FILLER                PIC X(02).
010800         10  WS-RATE-LIST-PCT      PIC S9(01)V9(3) COMP-3.
010900*-----------------------------------------------------------------
011000 LINKAGE                     SECTION.
011100*-----------------------------------------------------------------
011200 01  LINK-PARAMETERS.
011300     05  LS-ACCT-TYPE              PIC X(02).
011400     05  LS-BALANCE                PIC S9(11)V99 COMP-3.
011500     05  LS-INTEREST               PIC S9(09)V99 COMP-3.
011600     05  LS-FOUND-SW               PIC X(01).
011700         88  LS-RATE-FOUND             VALUE "Y".
011800         88  LS-RATE-NOT-FOUND         VALUE "N".
011900*
012000*    WHOLE-PERCENT RATE RETURNED FOR THE JOURNAL DESCRIPTION LINE
012100*    (WO-701) - TXNPOST NO LONGER HAS TO SPELL OUT THE TYPE CODE
012200*    ON THE INTEREST ENTRY, IT PRINTS THE ACTUAL RATE APPLIED.
012300     05  LS-RATE-PCT-WHOLE         PIC 9(01).
012400     05  FILLER                    PIC X(01).
012500*
012600*    RAW-BYTE VIEW OF THE COMPUTED INTEREST FIELD, FOR THE DUMP
012700*    DISPLAY WO-559 ADDED WHEN OPERATIONS ASKED FOR A WAY TO
012800*    EYEBALL THE PACKED BYTES WITHOUT A CORE DUMP WHEN THE RATE
012900*    LOOKUP WAS FIRST BEING TESTED.
013000 01  LS-INTEREST-DEBUG REDEFINES LS-INTEREST
013100                                   PIC X(06).
013200******************************************************************
013300 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
013400*-----------------------------------------------------------------
013500* Main procedure
013600*-----------------------------------------------------------------
013700 100-COMPUTE-INTEREST.
013800     ADD +1                    TO WS-CALL-COUNT.
013900     MOVE WS-ZERO-INTEREST     TO LS-INTEREST.
014000     SET LS-RATE-NOT-FOUND     TO TRUE.
014100     SET WS-RATE-NDX           TO 1.
014200     SEARCH ALL WS-RATE-ENTRY
014300         AT END
014400             SET LS-RATE-NOT-FOUND TO TRUE
014500         WHEN WS-RATE-TYPE (WS-RATE-NDX) = LS-ACCT-TYPE
014600             PERFORM 200-COMPUTE-AMOUNT
014700             SET LS-RATE-FOUND TO TRUE
014800     END-SEARCH.
014900     GOBACK.
015000*-----------------------------------------------------------------
015100 200-COMPUTE-AMOUNT.
015200     COMPUTE LS-INTEREST ROUNDED MODE IS HALF-UP
015300         = LS-BALANCE * WS-RATE-PCT (WS-RATE-NDX).
015400     COMPUTE LS-RATE-PCT-WHOLE = WS-RATE-PCT (WS-RATE-NDX) * 100.
015500 200-COMPUTE-AMOUNT-EXIT.
015600     EXIT.
