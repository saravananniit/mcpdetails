000100*-----------------------------------------------------------------
000200*    BKSUMLN.CPY
000300*    SUMMARY REPORT DETAIL LINE - CHIKA TRUST BANK LEDGER SUITE
000400*    COLUMN POSITIONS ARE FIXED BY THE OPERATIONS PRINT-CHART FOR
000500*    THIS REPORT - DO NOT RESEQUENCE THE FILLERS BELOW WITHOUT A
000600*    NEW PRINT-CHART SIGN-OFF FROM OPERATIONS.
000700*-----------------------------------------------------------------
000800*    HISTORY
000900*      2015-06-30 KLN  INITIAL CUT (REQ 5108).
001000*-----------------------------------------------------------------
001100 01  SUM-DETAIL-LINE.
001200     05  SUM-ACCT-TYPE             PIC X(02).
001300     05  FILLER                    PIC X(01).
001400     05  SUM-ACCT-ID               PIC X(12).
001500     05  FILLER                    PIC X(01).
001600     05  SUM-ACCT-CUST-ID          PIC X(12).
001700     05  FILLER                    PIC X(01).
001800     05  SUM-ACCT-BALANCE          PIC ---,---,--9.99.
001900     05  FILLER                    PIC X(01).
002000     05  SUM-ACCT-ACTIVE-FLAG      PIC X(01).
002100     05  FILLER                    PIC X(05).
