000100*-----------------------------------------------------------------
000200*    BKCUSTRC.CPY
000300*    CUSTOMER MASTER RECORD LAYOUT - CHIKA TRUST BANK LEDGER SUITE
000400*-----------------------------------------------------------------
000500*    HISTORY
000600*      2007-03-12 RMC  INITIAL CUT, ADAPTED FROM THE INVENTORY
000700*                      MASTER RECORD FOR THE NEW ACCOUNTS SYSTEM.
000800*      2011-08-02 DPT  ADDED CUST-ACTIVE-FLAG AND ITS 88-LEVELS
000900*                      PER THE ACCOUNT CLOSURE PROJECT (REQ 4471).
001000*-----------------------------------------------------------------
001100 01  CUST-REC.
001200     05  CUST-ID                   PIC X(12).
001300     05  CUST-FIRST-NAME           PIC X(20).
001400     05  CUST-LAST-NAME            PIC X(20).
001500     05  CUST-EMAIL                PIC X(40).
001600     05  CUST-PHONE                PIC X(15).
001700     05  CUST-DOB                  PIC 9(08).
001800     05  CUST-ADDRESS              PIC X(40).
001900     05  CUST-ACTIVE-FLAG          PIC X(01).
002000         88  CUST-IS-ACTIVE               VALUE "Y".
002100         88  CUST-IS-INACTIVE             VALUE "N".
002200     05  FILLER                    PIC X(04).
