000100******************************************************************
000200* This program is to post the day's transaction instructions
000300*    against the account master, using Master File Batch Update
000400*    conventions, and to accrue end-of-run interest on every
000500*    active account.
000600*
000700* Used File
000800*    - Instruction Feed (Line Sequential): INSTRFD.TXT
000900*    - Account Master File, old copy (Line Sequential): ACCTMSTN
001000*    - Account Master File, new copy (Line Sequential): ACCTMSTF
001100*    - Transaction Journal File (Line Sequential): TXNJRNL.TXT
001200*    - Exception Report File (Line Sequential): EXCEPRPT.TXT
001300*
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 TXNPOST.
001800 AUTHOR.                     R MOHANTY CABRERA.
001900 INSTALLATION.               CHIKA TRUST BANK - DATA PROCESSING.
002000 DATE-WRITTEN.               APRIL 02, 1987.
002100 DATE-COMPILED.
002200 SECURITY.                   NONE.
002300*-----------------------------------------------------------------
002400*    TRANSACTION POSTING BATCH
002500*
002600*    THIRD STEP OF THE NIGHTLY LEDGER RUN, RUNS AFTER ACCTOPEN.
002700*    LOADS THE ACCOUNT MASTER WHOLE INTO A WORKING TABLE, THEN
002800*    APPLIES EACH INSTRUCTION OFF THE DAY'S FEED IN THE ORDER IT
002900*    IS PRESENTED - DEPOSITS, WITHDRAWALS, TRANSFERS AND ANY
003000*    EXPLICIT INTEREST-ACCRUAL INSTRUCTIONS.  ONCE THE FEED IS
003100*    EXHAUSTED, INTEREST IS ACCRUED A SECOND TIME ACROSS EVERY
003200*    ACTIVE ACCOUNT STILL ON THE TABLE (THE END-OF-RUN SWEEP THE
003300*    OLD ACCOUNTS SYSTEM RAN AUTOMATICALLY AT CLOSE OF BUSINESS),
003400*    THEN THE TABLE IS WRITTEN BACK OUT AS THE NEW MASTER.  EVERY
003500*    POSTING WRITES ONE JOURNAL ENTRY (TWO FOR A TRANSFER); ANY
003600*    INSTRUCTION THAT FAILS ITS RULES IS REJECTED TO THE
003700*    EXCEPTION REPORT WITH NO MASTER UPDATE AND NO JOURNAL ENTRY.
003800*-----------------------------------------------------------------
003900*    AMENDMENT HISTORY
004000*      DATE       INIT  TICKET   DESCRIPTION
004100*      04/02/87   RMC   -----    INITIAL CUT.
004200*      09/02/91   RMC   WO-118   NO CHANGE THIS TICKET - LOGGED
004300*                                FOR THE RECORD, PHONE EDIT WAS
004400*                                CUSTINTK ONLY.
004500*      04/14/98   TQD   Y2K-07   REVIEWED FOR YEAR 2000 - NO DATE
004600*                                FIELDS IN THIS PROGRAM.  SIGNED
004700*                                OFF.
004800*      06/30/15   KLN   WO-701   REBUILT FROM THE OLD BALANCE-LINE
004900*                                MASTER UPDATE JOB TO DRIVE OFF THE
005000*                                INSTRUCTION FEED IN FEED ORDER
005100*                                (NOT SORTED AGAINST THE MASTER),
005200*                                AND ADDED THE INTEREST ACCRUAL
005300*                                SWEEP AND THE EXCEPTION REPORT
005400*                                (REQ 5108).
005500*-----------------------------------------------------------------
005600 ENVIRONMENT                 DIVISION.
005700*-----------------------------------------------------------------
005800 CONFIGURATION               SECTION.
005900 SOURCE-COMPUTER.            ASUS-X751.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200*-----------------------------------------------------------------
006300 INPUT-OUTPUT                SECTION.
006400 FILE-CONTROL.
006500     SELECT  INSTRUCTION-FEED-IN
006600             ASSIGN TO "INSTRFD"
006700             ORGANIZATION IS LINE SEQUENTIAL.
006800
006900     SELECT  ACCOUNT-MASTER-IN
007000             ASSIGN TO "ACCTMSTN"
007100             ORGANIZATION IS LINE SEQUENTIAL.
007200
007300     SELECT  ACCOUNT-MASTER-OUT
007400             ASSIGN TO "ACCTMSTF"
007500             ORGANIZATION IS LINE SEQUENTIAL.
007600
007700     SELECT  TRANSACTION-JOURNAL-OUT
007800             ASSIGN TO "TXNJRNL"
007900             ORGANIZATION IS LINE SEQUENTIAL.
008000*
008100*    SAME PHYSICAL FILE AS ABOVE, OPENED INPUT ONLY LONG ENOUGH TO
008200*    FIND THE HIGH-WATER TXN-ID BEFORE THE EXTEND OPEN (REQ 5108).
008300*
008400     SELECT  TRANSACTION-JOURNAL-SCAN-IN
008500             ASSIGN TO "TXNJRNL"
008600             ORGANIZATION IS LINE SEQUENTIAL.
008700
008800     SELECT  EXCEPTION-REPORT-OUT
008900             ASSIGN TO "EXCEPRPT"
009000             ORGANIZATION IS LINE SEQUENTIAL.
009100******************************************************************
009200 DATA                        DIVISION.
009300*-----------------------------------------------------------------
009400 FILE                        SECTION.
009500 FD  INSTRUCTION-FEED-IN
009600     RECORD CONTAINS 82 CHARACTERS
009700     DATA RECORD IS INSTR-REC.
009800     COPY BKINSTRC.
009900
010000 FD  ACCOUNT-MASTER-IN
010100     RECORD CONTAINS 44 CHARACTERS
010200     DATA RECORD IS ACCT-REC-IN.
010300 01  ACCT-REC-IN.
010400     05  ACCT-ID-IN                PIC X(12).
010500     05  ACCT-CUST-ID-IN           PIC X(12).
010600     05  ACCT-TYPE-IN              PIC X(02).
010700     05  ACCT-BALANCE-D-IN         PIC S9(11)V99
010800                                   SIGN IS TRAILING.
010900     05  ACCT-ACTIVE-FLAG-IN       PIC X(01).
011000     05  FILLER                    PIC X(04).
011100
011200 FD  ACCOUNT-MASTER-OUT
011300     RECORD CONTAINS 44 CHARACTERS
011400     DATA RECORD IS ACCT-REC-OUT.
011500 01  ACCT-REC-OUT.
011600     05  ACCT-ID-OUT               PIC X(12).
011700     05  ACCT-CUST-ID-OUT          PIC X(12).
011800     05  ACCT-TYPE-OUT             PIC X(02).
011900     05  ACCT-BALANCE-D-OUT        PIC S9(11)V99
012000                                   SIGN IS TRAILING.
012100     05  ACCT-ACTIVE-FLAG-OUT      PIC X(01).
012200     05  FILLER                    PIC X(04).
012300
012400 FD  TRANSACTION-JOURNAL-OUT
012500     RECORD CONTAINS 94 CHARACTERS
012600     DATA RECORD IS TXN-REC.
012700     COPY BKTXNRC.
012800
012900*    ONLY THE TXN-ID IS NEEDED OFF THE SCAN PASS - THE REST OF THE
013000*    RECORD IS CARRIED AS FILLER SO THE RECORD LENGTH STILL LINES
013100*    UP WITH THE JOURNAL'S REAL 94-BYTE LAYOUT.
013200 FD  TRANSACTION-JOURNAL-SCAN-IN
013300     RECORD CONTAINS 94 CHARACTERS
013400     DATA RECORD IS TXN-SCAN-REC.
013500 01  TXN-SCAN-REC.
013600     05  TXN-SCAN-ID               PIC X(12).
013700     05  FILLER                    PIC X(82).
013800
013900 FD  EXCEPTION-REPORT-OUT
014000     RECORD CONTAINS 69 CHARACTERS
014100     DATA RECORD IS EXCEPT-LINE.
014200     COPY BKEXCPT.
014300*-----------------------------------------------------------------
014400 WORKING-STORAGE             SECTION.
014500*-----------------------------------------------------------------
014600 77  WS-ACCT-COUNT                 PIC S9(05) COMP VALUE +0.
014700 77  WS-TXN-COUNT                  PIC S9(07) COMP VALUE +0.
014800 77  WS-READ-CNT                   PIC S9(07) COMP VALUE +0.
014900 77  WS-POST-CNT                   PIC S9(07) COMP VALUE +0.
015000 77  WS-REJECT-CNT                 PIC S9(07) COMP VALUE +0.
015100 77  WS-INTEREST-CNT               PIC S9(05) COMP VALUE +0.
015200 77  WS-FROM-ACCT-NDX               PIC S9(05) COMP VALUE +0.
015300 77  WS-TO-ACCT-NDX                 PIC S9(05) COMP VALUE +0.
015400 77  WS-NEXT-TXN-SEQ                PIC S9(08) COMP VALUE +0.
015500*
015600 01  SWITCHES-AND-COUNTERS.
015700     05  MASTER-EOF-SW             PIC X(01) VALUE "N".
015800         88  MASTER-EOF                    VALUE "Y".
015900     05  INSTR-EOF-SW              PIC X(01) VALUE "N".
016000         88  INSTR-EOF                     VALUE "Y".
016100     05  INSTR-VALID-SW            PIC X(01).
016200         88  INSTR-IS-VALID                VALUE "Y".
016300         88  INSTR-IS-INVALID              VALUE "N".
016400     05  ACCT-FOUND-SW             PIC X(01).
016500         88  ACCT-WAS-FOUND                VALUE "Y".
016600         88  ACCT-WAS-NOT-FOUND            VALUE "N".
016700     05  TO-ACCT-FOUND-SW          PIC X(01).
016800         88  TO-ACCT-WAS-FOUND             VALUE "Y".
016900         88  TO-ACCT-WAS-NOT-FOUND         VALUE "N".
017000     05  WS-REJECT-REASON          PIC X(30).
017100     05  TXN-SCAN-EOF-SW           PIC X(01) VALUE "N".
017200         88  TXN-SCAN-EOF              VALUE "Y".
017300*
017400*    ACCT-TABLE IS THE WORKING IMAGE OF THE ACCOUNT MASTER - SEE
017500*    BKACCTTB.  LOADED WHOLE AT INITIATE TIME, POSTED AGAINST BY
017600*    EVERY INSTRUCTION, AND WRITTEN BACK OUT WHOLE AT TERMINATE
017700*    TIME.  ENTRIES STAY IN ACCT-ID ORDER BECAUSE ACCTOPEN ONLY ADDS
017800*    ACCOUNTS IN ASCENDING ACCT-ID SEQUENCE, SO SEARCH ALL IS SAFE.
017900*
018000     COPY BKACCTTB.
018100*
018200*    HOLD AREA FOR ONE TXN-ID PULLED OFF THE SCAN PASS, PARSED OUT
018300*    TO ITS NUMERIC TAIL SO THE HIGH-WATER MARK CAN BE TRACKED.
018400*
018500 01  WS-TXN-ID-HOLD                PIC X(12).
018600 01  WS-TXN-ID-PARSE REDEFINES WS-TXN-ID-HOLD.
018700     05  WS-TXN-ID-PREFIX          PIC X(03).
018800     05  WS-TXN-ID-SEQ             PIC 9(08).
018900     05  FILLER                    PIC X(01).
019000*    NEW TXN-ID BUILD AREA.
019100*
019200 01  WS-NEW-TXN-ID-AREA.
019300     05  WS-NEW-TXN-ID-PREFIX      PIC X(03) VALUE "TXN".
019400     05  WS-NEW-TXN-ID-SEQ         PIC 9(08).
019500     05  FILLER                    PIC X(01).
019600*
019700*    RAW-BYTE VIEW OF THE BUILT TXN-ID, FOR THE SAME DUMP DISPLAY
019800*    OPERATIONS ASKED FOR ON THE INTEREST SUBPROGRAM (WO-559).
019900*
020000 01  WS-NEW-TXN-ID-DEBUG REDEFINES WS-NEW-TXN-ID-AREA
020100                                   PIC X(12).
020200*
020300*    LINK AREA FOR THE VALAMT AMOUNT-VALIDATION SUBPROGRAM - MUST
020400*    MATCH VALAMT'S OWN LINK-PARAMETERS GROUP FIELD FOR FIELD.
020500*    CALLER SUPPLIES THE MIN/MAX EDIT LIMITS EACH CALL.
020600*
020700 01  WS-VALAMT-LINK.
020800     05  WS-VALAMT-AMOUNT          PIC S9(09)V99 COMP-3.
020900     05  WS-VALAMT-MIN-AMOUNT      PIC S9(09)V99 COMP-3.
021000     05  WS-VALAMT-MAX-AMOUNT      PIC S9(09)V99 COMP-3.
021100     05  WS-VALAMT-VALID-SW        PIC X(01).
021200         88  WS-VALAMT-IS-VALID        VALUE "Y".
021300         88  WS-VALAMT-IS-INVALID      VALUE "N".
021400     05  WS-VALAMT-REASON          PIC X(20).
021500     05  FILLER                    PIC X(01).
021600*
021700*    ALTERNATE VIEW OF THE VALAMT LINK AREA SO A DUMP CAN SHOW THE
021800*    WHOLE PARAMETER BLOCK AS ONE STRING - SAME REASON AS THE
021900*    LINK-DEBUG VIEW IN ACCTOPEN.
022000*
022100 01  WS-VALAMT-LINK-DEBUG REDEFINES WS-VALAMT-LINK
022200                                    PIC X(40).
022300*
022400*    LINK AREA FOR THE INTCALC INTEREST SUBPROGRAM - MUST MATCH
022500*    INTCALC'S OWN LINK-PARAMETERS GROUP FIELD FOR FIELD.
022600*
022700 01  WS-INTCALC-LINK.
022800     05  WS-INTCALC-ACCT-TYPE      PIC X(02).
022900     05  WS-INTCALC-BALANCE        PIC S9(11)V99 COMP-3.
023000     05  WS-INTCALC-INTEREST       PIC S9(09)V99 COMP-3.
023100     05  WS-INTCALC-FOUND-SW       PIC X(01).
023200         88  WS-INTCALC-RATE-FOUND     VALUE "Y".
023300         88  WS-INTCALC-RATE-NOT-FOUND VALUE "N".
023400     05  WS-INTCALC-RATE-PCT       PIC 9(01).
023500     05  FILLER                    PIC X(01).
023600*
023700*    ALTERNATE VIEW OF THE INTCALC LINK AREA SO A DUMP CAN SHOW THE
023800*    WHOLE PARAMETER BLOCK AS ONE STRING - SAME REASON AS THE
023900*    VALAMT LINK-DEBUG VIEW IN ACCTOPEN.
024000*
024100 01  WS-INTCALC-LINK-DEBUG REDEFINES WS-INTCALC-LINK
024200                                   PIC X(18).
024300*
024400*    RUN-TOTAL ACCUMULATORS CARRIED FORWARD TO ACCTRPT VIA THE
024500*    FINAL ACCOUNT MASTER - NOT WRITTEN TO ANY FILE BY THIS
024600*    PROGRAM, BUT DISPLAYED AT END OF JOB FOR THE OPERATOR.
024700*
024800 01  WS-RUN-TOTALS.
024900     05  WS-TOTAL-DEPOSIT-AMT      PIC S9(11)V99 COMP-3 VALUE +0.
025000     05  WS-TOTAL-WITHDRAWAL-AMT   PIC S9(11)V99 COMP-3 VALUE +0.
025100     05  WS-TOTAL-TRANSFER-AMT     PIC S9(11)V99 COMP-3 VALUE +0.
025200     05  WS-TOTAL-INTEREST-AMT     PIC S9(11)V99 COMP-3 VALUE +0.
025300*-----------------------------------------------------------------
025400 PROCEDURE                   DIVISION.
025500*-----------------------------------------------------------------
025600* Main procedure
025700*-----------------------------------------------------------------
025800 100-TRANSACTION-POSTING.
025900     PERFORM 200-INITIATE-TRANSACTION-POSTING.
026000     PERFORM 200-PROCEED-TRANSACTION-POSTING UNTIL INSTR-EOF.
026100     PERFORM 200-TERMINATE-TRANSACTION-POSTING.
026200     STOP RUN.
026300******************************************************************
026400* Open files, load the account master into the working table,
026500* and read the very first instruction record.
026600*-----------------------------------------------------------------
026700 200-INITIATE-TRANSACTION-POSTING.
026800     PERFORM 300-DETERMINE-NEXT-TXN-SEQ.
026900     PERFORM 300-OPEN-ALL-FILES.
027000     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027100     PERFORM 300-LOAD-ACCOUNT-MASTER.
027200     PERFORM 300-READ-INSTRUCTION-FEED-IN.
027300*-----------------------------------------------------------------
027400* Validate one instruction, post it or reject it, and read the
027500* next one.
027600*-----------------------------------------------------------------
027700 200-PROCEED-TRANSACTION-POSTING.
027800     PERFORM 300-VALIDATE-INSTRUCTION
027900             THRU 300-VALIDATE-INSTRUCTION-EXIT.
028000     IF INSTR-IS-VALID
028100         PERFORM 300-POST-INSTRUCTION
028200     ELSE
028300         PERFORM 300-REJECT-INSTRUCTION.
028400     PERFORM 300-READ-INSTRUCTION-FEED-IN.
028500*-----------------------------------------------------------------
028600* Sweep every active account for the end-of-run interest
028700* accrual, write the working table back out as the new master,
028800* display the run counts, and close all files.
028900*-----------------------------------------------------------------
029000 200-TERMINATE-TRANSACTION-POSTING.
029100     PERFORM 300-ACCRUE-INTEREST-SWEEP.
029200     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT.
029300     PERFORM 300-DISPLAY-EOJ.
029400     PERFORM 300-CLOSE-ALL-FILES.
029500******************************************************************
029600 300-OPEN-ALL-FILES.
029700     OPEN    INPUT   INSTRUCTION-FEED-IN
029800             INPUT   ACCOUNT-MASTER-IN
029900             OUTPUT  ACCOUNT-MASTER-OUT
030000             EXTEND  TRANSACTION-JOURNAL-OUT
030100             EXTEND  EXCEPTION-REPORT-OUT.
030200*-----------------------------------------------------------------
030300 300-INITIALIZE-SWITCHES-AND-COUNTERS.
030400     INITIALIZE SWITCHES-AND-COUNTERS.
030500     MOVE +0                   TO WS-ACCT-COUNT
030600                                  WS-TXN-COUNT
030700                                  WS-READ-CNT
030800                                  WS-POST-CNT
030900                                  WS-REJECT-CNT
031000                                  WS-INTEREST-CNT.
031100     INITIALIZE WS-RUN-TOTALS.
031200*-----------------------------------------------------------------
031300* Read every record off the account master into the table.  The
031400* table stays in ACCT-ID order since ACCTOPEN only appends new
031500* accounts on the end of an already-ascending series.
031600*-----------------------------------------------------------------
031700 300-LOAD-ACCOUNT-MASTER.
031800     PERFORM 400-READ-ACCOUNT-MASTER-IN.
031900     PERFORM 400-STORE-ACCOUNT-ENTRY UNTIL MASTER-EOF.
032000*-----------------------------------------------------------------
032100* Open the journal INPUT-only long enough to find the last TXN-ID
032200* ACCTOPEN or a prior run of this program left behind, so today's
032300* IDs pick up where the series left off instead of colliding with
032400* it.  Closed again before the real EXTEND open in OPEN-ALL-FILES.
032500*-----------------------------------------------------------------
032600 300-DETERMINE-NEXT-TXN-SEQ.
032700     MOVE +0                  TO WS-NEXT-TXN-SEQ.
032800     OPEN INPUT TRANSACTION-JOURNAL-SCAN-IN.
032900     PERFORM 400-READ-TXN-SCAN.
033000     PERFORM 400-CHECK-TXN-SCAN-ID UNTIL TXN-SCAN-EOF.
033100     CLOSE TRANSACTION-JOURNAL-SCAN-IN.
033200     ADD 1                    TO WS-NEXT-TXN-SEQ.
033300*-----------------------------------------------------------------
033400 300-READ-INSTRUCTION-FEED-IN.
033500     READ INSTRUCTION-FEED-IN
033600             AT END      MOVE "Y"    TO INSTR-EOF-SW
033700             NOT AT END  ADD 1       TO WS-READ-CNT.
033800*-----------------------------------------------------------------
033900* ID-validate the instruction and locate its account(s) on the
034000* table.  GO TO the exit as soon as one edit fails.
034100*-----------------------------------------------------------------
034200 300-VALIDATE-INSTRUCTION.
034300     SET INSTR-IS-VALID TO TRUE.
034400     MOVE SPACES               TO WS-REJECT-REASON.
034500     IF INSTR-ACCT-ID = SPACES
034600         SET INSTR-IS-INVALID TO TRUE
034700         MOVE "MISSING ACCT-ID" TO WS-REJECT-REASON
034800         GO TO 300-VALIDATE-INSTRUCTION-EXIT.
034900     PERFORM 400-FIND-ACCOUNT.
035000     IF ACCT-WAS-NOT-FOUND
035100         SET INSTR-IS-INVALID TO TRUE
035200         MOVE "ACCOUNT NOT FOUND" TO WS-REJECT-REASON
035300         GO TO 300-VALIDATE-INSTRUCTION-EXIT.
035400     IF INSTR-IS-TRANSFER
035500         PERFORM 400-VALIDATE-TRANSFER-TARGET
035600                 THRU 400-VALIDATE-TRANSFER-TARGET-EXIT.
035700 300-VALIDATE-INSTRUCTION-EXIT.
035800     EXIT.
035900*-----------------------------------------------------------------
036000* Dispatch a validated instruction to its posting rule.
036100*-----------------------------------------------------------------
036200 300-POST-INSTRUCTION.
036300     EVALUATE TRUE
036400         WHEN INSTR-IS-DEPOSIT
036500             PERFORM 400-POST-DEPOSIT THRU 400-POST-DEPOSIT-EXIT
036600         WHEN INSTR-IS-WITHDRAWAL
036700             PERFORM 400-POST-WITHDRAWAL
036800                     THRU 400-POST-WITHDRAWAL-EXIT
036900         WHEN INSTR-IS-TRANSFER
037000             PERFORM 400-POST-TRANSFER THRU 400-POST-TRANSFER-EXIT
037100         WHEN INSTR-IS-INTEREST
037200             PERFORM 400-POST-ONE-INTEREST
037300                     THRU 400-POST-ONE-INTEREST-EXIT
037400         WHEN OTHER
037500             MOVE "INVALID OP CODE" TO WS-REJECT-REASON
037600             PERFORM 300-REJECT-INSTRUCTION
037700     END-EVALUATE.
037800*-----------------------------------------------------------------
037900* Write one exception line naming the rejected instruction.
038000*-----------------------------------------------------------------
038100 300-REJECT-INSTRUCTION.
038200     MOVE "TXNPOST"            TO EXCEPT-SOURCE.
038300     MOVE INSTR-ACCT-ID        TO EXCEPT-KEY-1.
038400     MOVE INSTR-TO-ACCT-ID     TO EXCEPT-KEY-2.
038500     MOVE WS-REJECT-REASON     TO EXCEPT-REASON.
038600     WRITE EXCEPT-LINE.
038700     ADD 1                     TO WS-REJECT-CNT.
038800*-----------------------------------------------------------------
038900* Interest accrual sweep across every active account still on
039000* the table, run once after the feed is exhausted.
039100*-----------------------------------------------------------------
039200 300-ACCRUE-INTEREST-SWEEP.
039300     SET ACCT-TBL-NDX          TO 1.
039400     PERFORM 400-ACCRUE-ONE-ACCOUNT
039500             UNTIL ACCT-TBL-NDX > WS-ACCT-COUNT.
039600*-----------------------------------------------------------------
039700* Write every entry on the table out to the new master.
039800*-----------------------------------------------------------------
039900 300-WRITE-ACCOUNT-MASTER-OUT.
040000     SET ACCT-TBL-NDX          TO 1.
040100     PERFORM 400-WRITE-ONE-ACCT-OUT
040200             UNTIL ACCT-TBL-NDX > WS-ACCT-COUNT.
040300*-----------------------------------------------------------------
040400 300-DISPLAY-EOJ.
040500     DISPLAY "TXNPOST - INSTRUCTIONS READ    " WS-READ-CNT.
040600     DISPLAY "TXNPOST - INSTRUCTIONS POSTED   " WS-POST-CNT.
040700     DISPLAY "TXNPOST - INSTRUCTIONS REJECTED " WS-REJECT-CNT.
040800     DISPLAY "TXNPOST - ACCOUNTS CREDITED INT. " WS-INTEREST-CNT.
040900*-----------------------------------------------------------------
041000 300-CLOSE-ALL-FILES.
041100     CLOSE   INSTRUCTION-FEED-IN
041200             ACCOUNT-MASTER-IN
041300             ACCOUNT-MASTER-OUT
041400             TRANSACTION-JOURNAL-OUT
041500             EXCEPTION-REPORT-OUT.
041600******************************************************************
041700* Read one record off the scan pass of the transaction journal.
041800*-----------------------------------------------------------------
041900 400-READ-TXN-SCAN.
042000     READ TRANSACTION-JOURNAL-SCAN-IN
042100             AT END      MOVE "Y"    TO TXN-SCAN-EOF-SW.
042200*-----------------------------------------------------------------
042300* Parse the numeric tail off one TXN-ID and keep it if it is the
042400* highest seen so far, then read the next scan record.
042500*-----------------------------------------------------------------
042600 400-CHECK-TXN-SCAN-ID.
042700     MOVE TXN-SCAN-ID             TO WS-TXN-ID-HOLD.
042800     IF WS-TXN-ID-SEQ > WS-NEXT-TXN-SEQ
042900         MOVE WS-TXN-ID-SEQ       TO WS-NEXT-TXN-SEQ.
043000     PERFORM 400-READ-TXN-SCAN.
043100 400-READ-ACCOUNT-MASTER-IN.
043200     READ ACCOUNT-MASTER-IN
043300             AT END      MOVE "Y"    TO MASTER-EOF-SW.
043400*-----------------------------------------------------------------
043500* Copy one master record into the working table.
043600*-----------------------------------------------------------------
043700 400-STORE-ACCOUNT-ENTRY.
043800     ADD 1                        TO WS-ACCT-COUNT.
043900     SET ACCT-TBL-NDX             TO WS-ACCT-COUNT.
044000     MOVE ACCT-ID-IN              TO ACCT-TBL-ID (ACCT-TBL-NDX).
044100     MOVE ACCT-CUST-ID-IN         TO
044200                               ACCT-TBL-CUST-ID (ACCT-TBL-NDX).
044300     MOVE ACCT-TYPE-IN            TO ACCT-TBL-TYPE (ACCT-TBL-NDX).
044400     MOVE ACCT-BALANCE-D-IN       TO
044500                               ACCT-TBL-BALANCE (ACCT-TBL-NDX).
044600     MOVE ACCT-ACTIVE-FLAG-IN     TO
044700                               ACCT-TBL-ACTIVE-FLAG (ACCT-TBL-NDX).
044800     PERFORM 400-READ-ACCOUNT-MASTER-IN.
044900*-----------------------------------------------------------------
045000* Locate INSTR-ACCT-ID on the working table.
045100*-----------------------------------------------------------------
045200 400-FIND-ACCOUNT.
045300     SET ACCT-WAS-NOT-FOUND TO TRUE.
045400     SET ACCT-TBL-NDX TO 1.
045500     SEARCH ALL ACCT-TABLE-ENTRY
045600         AT END
045700             SET ACCT-WAS-NOT-FOUND TO TRUE
045800         WHEN ACCT-TBL-ID (ACCT-TBL-NDX) = INSTR-ACCT-ID
045900             SET ACCT-WAS-FOUND TO TRUE
046000     END-SEARCH.
046100*-----------------------------------------------------------------
046200* A transfer also needs a distinct, existing destination
046300* account.
046400*-----------------------------------------------------------------
046500 400-VALIDATE-TRANSFER-TARGET.
046600     IF INSTR-TO-ACCT-ID = SPACES
046700         SET INSTR-IS-INVALID TO TRUE
046800         MOVE "MISSING TO-ACCT-ID" TO WS-REJECT-REASON
046900         GO TO 400-VALIDATE-TRANSFER-TARGET-EXIT.
047000     IF INSTR-TO-ACCT-ID = INSTR-ACCT-ID
047100         SET INSTR-IS-INVALID TO TRUE
047200         MOVE "SAME ACCOUNT TRANSFER" TO WS-REJECT-REASON
047300         GO TO 400-VALIDATE-TRANSFER-TARGET-EXIT.
047400     SET TO-ACCT-WAS-NOT-FOUND TO TRUE.
047500     SET ACCT-TBL-NDX TO 1.
047600     SEARCH ALL ACCT-TABLE-ENTRY
047700         AT END
047800             SET TO-ACCT-WAS-NOT-FOUND TO TRUE
047900         WHEN ACCT-TBL-ID (ACCT-TBL-NDX) = INSTR-TO-ACCT-ID
048000             SET TO-ACCT-WAS-FOUND TO TRUE
048100     END-SEARCH.
048200     IF TO-ACCT-WAS-NOT-FOUND
048300         SET INSTR-IS-INVALID TO TRUE
048400         MOVE "TO-ACCOUNT NOT FOUND" TO WS-REJECT-REASON.
048500 400-VALIDATE-TRANSFER-TARGET-EXIT.
048600     EXIT.
048700*-----------------------------------------------------------------
048800* Deposit: amount must edit clean and the account must be active.
048900*-----------------------------------------------------------------
049000 400-POST-DEPOSIT.
049100     PERFORM 500-EDIT-INSTR-AMOUNT.
049200     IF WS-VALAMT-IS-INVALID
049300         MOVE WS-VALAMT-REASON TO WS-REJECT-REASON
049400         PERFORM 300-REJECT-INSTRUCTION
049500         GO TO 400-POST-DEPOSIT-EXIT.
049600     SET ACCT-TBL-NDX TO 1.
049700     SEARCH ALL ACCT-TABLE-ENTRY
049800         WHEN ACCT-TBL-ID (ACCT-TBL-NDX) = INSTR-ACCT-ID
049900             CONTINUE
050000     END-SEARCH.
050100     IF ACCT-TBL-IS-INACTIVE (ACCT-TBL-NDX)
050200         MOVE "CANNOT DEPOSIT TO INACTIVE ACCT" TO WS-REJECT-REASON
050300         PERFORM 300-REJECT-INSTRUCTION
050400         GO TO 400-POST-DEPOSIT-EXIT.
050500     ADD WS-VALAMT-AMOUNT TO ACCT-TBL-BALANCE (ACCT-TBL-NDX).
050600     ADD WS-VALAMT-AMOUNT TO WS-TOTAL-DEPOSIT-AMT.
050700     MOVE "DP"                     TO TXN-TYPE.
050800     MOVE INSTR-DESCRIPTION        TO TXN-DESCRIPTION.
050900     PERFORM 500-WRITE-JOURNAL-ENTRY.
051000     ADD 1                         TO WS-POST-CNT.
051100 400-POST-DEPOSIT-EXIT.
051200     EXIT.
051300*-----------------------------------------------------------------
051400* Withdrawal: amount must edit clean, the account must be
051500* active, and there must be sufficient funds.
051600*-----------------------------------------------------------------
051700 400-POST-WITHDRAWAL.
051800     PERFORM 500-EDIT-INSTR-AMOUNT.
051900     IF WS-VALAMT-IS-INVALID
052000         MOVE WS-VALAMT-REASON TO WS-REJECT-REASON
052100         PERFORM 300-REJECT-INSTRUCTION
052200         GO TO 400-POST-WITHDRAWAL-EXIT.
052300     SET ACCT-TBL-NDX TO 1.
052400     SEARCH ALL ACCT-TABLE-ENTRY
052500         WHEN ACCT-TBL-ID (ACCT-TBL-NDX) = INSTR-ACCT-ID
052600             CONTINUE
052700     END-SEARCH.
052800     IF ACCT-TBL-IS-INACTIVE (ACCT-TBL-NDX)
052900         MOVE "CANNOT WITHDRAW FROM INACTIVE ACCT" TO
053000                                       WS-REJECT-REASON
053100         PERFORM 300-REJECT-INSTRUCTION
053200         GO TO 400-POST-WITHDRAWAL-EXIT.
053300     IF ACCT-TBL-BALANCE (ACCT-TBL-NDX) < WS-VALAMT-AMOUNT
053400         MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
053500         PERFORM 300-REJECT-INSTRUCTION
053600         GO TO 400-POST-WITHDRAWAL-EXIT.
053700     SUBTRACT WS-VALAMT-AMOUNT FROM ACCT-TBL-BALANCE (ACCT-TBL-NDX).
053800     ADD WS-VALAMT-AMOUNT TO WS-TOTAL-WITHDRAWAL-AMT.
053900     MOVE "WD"                     TO TXN-TYPE.
054000     MOVE INSTR-DESCRIPTION        TO TXN-DESCRIPTION.
054100     PERFORM 500-WRITE-JOURNAL-ENTRY.
054200     ADD 1                         TO WS-POST-CNT.
054300 400-POST-WITHDRAWAL-EXIT.
054400     EXIT.
054500*-----------------------------------------------------------------
054600* Transfer: amount must edit clean, both accounts (already
054700* confirmed distinct and existing) must be active, and the
054800* source must have sufficient funds.  Posts two journal entries.
054900*-----------------------------------------------------------------
055000 400-POST-TRANSFER.
055100     PERFORM 500-EDIT-INSTR-AMOUNT.
055200     IF WS-VALAMT-IS-INVALID
055300         MOVE WS-VALAMT-REASON TO WS-REJECT-REASON
055400         PERFORM 300-REJECT-INSTRUCTION
055500         GO TO 400-POST-TRANSFER-EXIT.
055600     SET ACCT-TBL-NDX TO 1.
055700     SEARCH ALL ACCT-TABLE-ENTRY
055800         WHEN ACCT-TBL-ID (ACCT-TBL-NDX) = INSTR-ACCT-ID
055900             CONTINUE
056000     END-SEARCH.
056100     MOVE ACCT-TBL-NDX             TO WS-FROM-ACCT-NDX.
056200     SET ACCT-TBL-NDX TO 1.
056300     SEARCH ALL ACCT-TABLE-ENTRY
056400         WHEN ACCT-TBL-ID (ACCT-TBL-NDX) = INSTR-TO-ACCT-ID
056500             CONTINUE
056600     END-SEARCH.
056700     MOVE ACCT-TBL-NDX             TO WS-TO-ACCT-NDX.
056800     IF ACCT-TBL-IS-INACTIVE (WS-FROM-ACCT-NDX)
056900       OR ACCT-TBL-IS-INACTIVE (WS-TO-ACCT-NDX)
057000         MOVE "INACTIVE ACCOUNT ON TRANSFER" TO WS-REJECT-REASON
057100         PERFORM 300-REJECT-INSTRUCTION
057200         GO TO 400-POST-TRANSFER-EXIT.
057300     IF ACCT-TBL-BALANCE (WS-FROM-ACCT-NDX) < WS-VALAMT-AMOUNT
057400         MOVE "INSUFFICIENT FUNDS" TO WS-REJECT-REASON
057500         PERFORM 300-REJECT-INSTRUCTION
057600         GO TO 400-POST-TRANSFER-EXIT.
057700     SUBTRACT WS-VALAMT-AMOUNT
057800             FROM ACCT-TBL-BALANCE (WS-FROM-ACCT-NDX).
057900     ADD WS-VALAMT-AMOUNT
058000             TO ACCT-TBL-BALANCE (WS-TO-ACCT-NDX).
058100     ADD WS-VALAMT-AMOUNT TO WS-TOTAL-TRANSFER-AMT.
058200     SET ACCT-TBL-NDX TO WS-FROM-ACCT-NDX.
058300     MOVE "TR"                     TO TXN-TYPE.
058400     MOVE INSTR-DESCRIPTION        TO TXN-DESCRIPTION.
058500     PERFORM 500-WRITE-JOURNAL-ENTRY.
058600     SET ACCT-TBL-NDX TO WS-TO-ACCT-NDX.
058700     MOVE "TR"                     TO TXN-TYPE.
058800     MOVE INSTR-DESCRIPTION        TO TXN-DESCRIPTION.
058900     PERFORM 500-WRITE-JOURNAL-ENTRY.
059000     ADD 1                         TO WS-POST-CNT.
059100 400-POST-TRANSFER-EXIT.
059200     EXIT.
059300*-----------------------------------------------------------------
059400* An explicit interest-accrual instruction on the feed - posts
059500* interest for the one account it names, same rule as the
059600* end-of-run sweep.
059700*-----------------------------------------------------------------
059800 400-POST-ONE-INTEREST.
059900     SET ACCT-TBL-NDX TO 1.
060000     SEARCH ALL ACCT-TABLE-ENTRY
060100         WHEN ACCT-TBL-ID (ACCT-TBL-NDX) = INSTR-ACCT-ID
060200             CONTINUE
060300     END-SEARCH.
060400     IF ACCT-TBL-IS-INACTIVE (ACCT-TBL-NDX)
060500         MOVE "CANNOT ACCRUE ON INACTIVE ACCT" TO WS-REJECT-REASON
060600         PERFORM 300-REJECT-INSTRUCTION
060700         GO TO 400-POST-ONE-INTEREST-EXIT.
060800     PERFORM 500-CREDIT-INTEREST.
060900     ADD 1                         TO WS-POST-CNT.
061000 400-POST-ONE-INTEREST-EXIT.
061100     EXIT.
061200*-----------------------------------------------------------------
061300* Write one entry on the account master out to the new master
061400* and step to the next entry.
061500*-----------------------------------------------------------------
061600 400-WRITE-ONE-ACCT-OUT.
061700     MOVE ACCT-TBL-ID (ACCT-TBL-NDX)          TO ACCT-ID-OUT.
061800     MOVE ACCT-TBL-CUST-ID (ACCT-TBL-NDX)     TO ACCT-CUST-ID-OUT.
061900     MOVE ACCT-TBL-TYPE (ACCT-TBL-NDX)        TO ACCT-TYPE-OUT.
062000     MOVE ACCT-TBL-BALANCE (ACCT-TBL-NDX)     TO ACCT-BALANCE-D-OUT.
062100     MOVE ACCT-TBL-ACTIVE-FLAG (ACCT-TBL-NDX) TO
062200                                   ACCT-ACTIVE-FLAG-OUT.
062300     WRITE ACCT-REC-OUT.
062400     SET ACCT-TBL-NDX              UP BY 1.
062500*-----------------------------------------------------------------
062600* Apply the interest rule to one table entry if it is active,
062700* and step to the next entry - the out-of-line loop body for
062800* the end-of-run sweep.
062900*-----------------------------------------------------------------
063000 400-ACCRUE-ONE-ACCOUNT.
063100     IF ACCT-TBL-IS-ACTIVE (ACCT-TBL-NDX)
063200         PERFORM 500-CREDIT-INTEREST.
063300     SET ACCT-TBL-NDX              UP BY 1.
063400*-----------------------------------------------------------------
063500* Edit INSTR-AMOUNT through VALAMT - shared by deposit,
063600* withdrawal and transfer.
063700*-----------------------------------------------------------------
063800 500-EDIT-INSTR-AMOUNT.
063900     MOVE INSTR-AMOUNT-D          TO WS-VALAMT-AMOUNT.
064000     MOVE .01                     TO WS-VALAMT-MIN-AMOUNT.
064100     MOVE 1000000.00              TO WS-VALAMT-MAX-AMOUNT.
064200     CALL "VALAMT" USING WS-VALAMT-LINK.
064300*-----------------------------------------------------------------
064400* Call INTCALC for the account at ACCT-TBL-NDX; if interest comes
064500* back greater than zero, add it to the balance and post an IN
064600* journal entry.
064700*-----------------------------------------------------------------
064800 500-CREDIT-INTEREST.
064900     MOVE ACCT-TBL-TYPE (ACCT-TBL-NDX)    TO WS-INTCALC-ACCT-TYPE.
065000     MOVE ACCT-TBL-BALANCE (ACCT-TBL-NDX) TO WS-INTCALC-BALANCE.
065100     CALL "INTCALC" USING WS-INTCALC-LINK.
065200     IF WS-INTCALC-RATE-FOUND AND WS-INTCALC-INTEREST > 0
065300         ADD WS-INTCALC-INTEREST
065400                 TO ACCT-TBL-BALANCE (ACCT-TBL-NDX)
065500         ADD WS-INTCALC-INTEREST TO WS-TOTAL-INTEREST-AMT
065600         ADD 1                   TO WS-INTEREST-CNT
065700         MOVE "IN"               TO TXN-TYPE
065800         STRING "Interest credit at " DELIMITED BY SIZE
065900                WS-INTCALC-RATE-PCT   DELIMITED BY SIZE
066000                "%" DELIMITED BY SIZE
066100                 INTO TXN-DESCRIPTION
066200         PERFORM 500-WRITE-JOURNAL-ENTRY.
066300*-----------------------------------------------------------------
066400* Build the next TXN-ID, fill in the common journal fields from
066500* the table entry at ACCT-TBL-NDX, and write the entry.
066600*-----------------------------------------------------------------
066700 500-WRITE-JOURNAL-ENTRY.
066800     ADD 1                        TO WS-TXN-COUNT.
066900     MOVE WS-NEXT-TXN-SEQ         TO WS-NEW-TXN-ID-SEQ.
067000     MOVE WS-NEW-TXN-ID-AREA      TO TXN-ID.
067100     ADD 1                        TO WS-NEXT-TXN-SEQ.
067200     MOVE ACCT-TBL-ID (ACCT-TBL-NDX) TO TXN-ACCT-ID.
067300     IF TXN-IS-INTEREST
067400         MOVE WS-INTCALC-INTEREST     TO TXN-AMOUNT-D
067500     ELSE
067600         MOVE WS-VALAMT-AMOUNT        TO TXN-AMOUNT-D.
067700     MOVE ACCT-TBL-BALANCE (ACCT-TBL-NDX) TO TXN-BALANCE-AFTER-D.
067800     WRITE TXN-REC.
