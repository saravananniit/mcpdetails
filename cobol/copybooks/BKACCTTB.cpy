000100*-----------------------------------------------------------------
000200*    BKACCTTB.CPY
000300*    WORKING-STORAGE ACCOUNT TABLE - CHIKA TRUST BANK LEDGER SUITE
000400*    IN-MEMORY IMAGE OF THE ACCOUNT MASTER, LOADED WHOLE AT THE
000500*    START OF A POSTING RUN SO EVERY INSTRUCTION CAN BE APPLIED
000600*    AGAINST IT WITHOUT REREADING THE MASTER FILE.  ACCT-BALANCE
000700*    IS RESTATED HERE AS COMP-3 SO ARITHMETIC AGAINST IT NEVER
000800*    TOUCHES THE ZONED DISK COPY DIRECTLY (SEE BKACCTRC.CPY).
000900*-----------------------------------------------------------------
001000*    HISTORY
001100*      2015-06-30 KLN  INITIAL CUT (REQ 5108).
001200*-----------------------------------------------------------------
001300 01  ACCT-TABLE.
001400     05  ACCT-TABLE-ENTRY          OCCURS 20000 TIMES
001500                                   ASCENDING KEY IS ACCT-TBL-ID
001600                                   INDEXED BY ACCT-TBL-NDX.
001700         10  ACCT-TBL-ID               PIC X(12).
001800         10  ACCT-TBL-CUST-ID          PIC X(12).
001900         10  ACCT-TBL-TYPE             PIC X(02).
002000         10  ACCT-TBL-BALANCE          PIC S9(11)V99 COMP-3.
002100         10  ACCT-TBL-ACTIVE-FLAG      PIC X(01).
002200             88  ACCT-TBL-IS-ACTIVE        VALUE "Y".
002300             88  ACCT-TBL-IS-INACTIVE      VALUE "N".
