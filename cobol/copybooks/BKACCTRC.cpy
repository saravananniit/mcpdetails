000100*-----------------------------------------------------------------
000200*    BKACCTRC.CPY
000300*    ACCOUNT MASTER RECORD LAYOUT - CHIKA TRUST BANK LEDGER SUITE
000400*    DISK COPY IS ZONED DECIMAL SO THE MASTER STAYS A PLAIN
000500*    LINE-SEQUENTIAL FILE.  PROGRAMS THAT POST AGAINST THE
000600*    BALANCE MUST MOVE ACCT-BALANCE-D INTO A COMP-3 WORKING
000700*    FIELD BEFORE ARITHMETIC (SEE BKACCTTB.CPY).
000800*-----------------------------------------------------------------
000900*    HISTORY
001000*      2007-03-12 RMC  INITIAL CUT.
001100*      2011-08-02 DPT  ADDED ACCT-ACTIVE-FLAG (REQ 4471).
001200*-----------------------------------------------------------------
001300 01  ACCT-REC.
001400     05  ACCT-ID                   PIC X(12).
001500     05  ACCT-CUST-ID              PIC X(12).
001600     05  ACCT-TYPE                 PIC X(02).
001700         88  ACCT-TYPE-VALID   VALUE "SA" "CK" "FD" "MM".
001800     05  ACCT-BALANCE-D            PIC S9(11)V99
001900                                   SIGN IS TRAILING.
002000     05  ACCT-ACTIVE-FLAG          PIC X(01).
002100         88  ACCT-IS-ACTIVE            VALUE "Y".
002200         88  ACCT-IS-INACTIVE          VALUE "N".
002300     05  FILLER                    PIC X(04).
