000100*-----------------------------------------------------------------
000200*    BKTXNRC.CPY
000300*    TRANSACTION JOURNAL RECORD LAYOUT - CHIKA TRUST BANK LEDGER
000400*    APPEND-ONLY.  NO KEY - WRITTEN IN POSTING ORDER BY WHICHEVER
000500*    PROGRAM POSTS THE ENTRY (ACCTOPEN FOR THE INITIAL DEPOSIT,
000600*    TXNPOST FOR EVERYTHING ELSE).
000700*-----------------------------------------------------------------
000800*    HISTORY
000900*      2007-03-19 RMC  INITIAL CUT.
001000*-----------------------------------------------------------------
001100 01  TXN-REC.
001200     05  TXN-ID                    PIC X(12).
001300     05  TXN-ACCT-ID               PIC X(12).
001400     05  TXN-TYPE                  PIC X(02).
001500         88  TXN-IS-DEPOSIT            VALUE "DP".
001600         88  TXN-IS-WITHDRAWAL         VALUE "WD".
001700         88  TXN-IS-TRANSFER           VALUE "TR".
001800         88  TXN-IS-INTEREST           VALUE "IN".
001900         88  TXN-IS-FEE                VALUE "FE".
002000     05  TXN-AMOUNT-D              PIC S9(9)V99
002100                                   SIGN IS TRAILING.
002200     05  TXN-BALANCE-AFTER-D       PIC S9(11)V99
002300                                   SIGN IS TRAILING.
002400     05  TXN-DESCRIPTION           PIC X(40).
002500     05  FILLER                    PIC X(04).
