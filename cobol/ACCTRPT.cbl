000100******************************************************************
000200* This program is to print the end-of-run account summary report,
000300*    with a control break on account type and a customer/account
000400*    grand total line.
000500*
000600* Used File
000700*    - Account Master File, final copy (Line Sequential): ACCTMSTF
000800*    - Customer Master File (Line Sequential): CUSTMSTN
000900*    - Account Summary Report File (Line Sequential): SUMRPT.TXT
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 ACCTRPT.
001500 AUTHOR.                     R MOHANTY CABRERA.
001600 INSTALLATION.               CHIKA TRUST BANK - DATA PROCESSING.
001700 DATE-WRITTEN.               APRIL 09, 1987.
001800 DATE-COMPILED.
001900 SECURITY.                   NONE.
002000*-----------------------------------------------------------------
002100*    ACCOUNT SUMMARY REPORT
002200*
002300*    FOURTH AND LAST STEP OF THE NIGHTLY LEDGER RUN, RUNS AFTER
002400*    TXNPOST.  READS THE FINAL ACCOUNT MASTER TXNPOST WROTE AND
002500*    THE CUSTOMER MASTER, AND PRINTS ONE DETAIL LINE PER ACCOUNT,
002600*    GROUPED BY ACCOUNT TYPE IN THE FIXED ORDER SA/CK/FD/MM, WITH
002700*    A SUBTOTAL LINE AT EACH CHANGE OF TYPE AND A FINAL TOTAL LINE
002800*    CARRYING THE CUSTOMER COUNT, THE ACCOUNT COUNT, THE ACTIVE
002900*    ACCOUNT COUNT AND THE GRAND TOTAL BALANCE.  THE MASTER IS NOT
003000*    PHYSICALLY SORTED BY TYPE SO THIS STEP LOADS IT INTO A TABLE
003100*    AND MAKES ONE SCAN PER TYPE CODE, THE SAME WAY THE POSTING
003200*    STEP KEEPS ITS OWN WORKING COPY OF THE MASTER IN A TABLE.
003300*-----------------------------------------------------------------
003400*    AMENDMENT HISTORY
003500*      DATE       INIT  TICKET   DESCRIPTION
003600*      04/09/87   RMC   -----    INITIAL CUT, ADAPTED FROM THE OLD
003700*                                INVENTORY REPORT JOB.
003800*      11/14/89   RMC   WO-073   ADDED THE PER-TYPE SUBTOTAL LINE,
003900*                                REPORT USED TO PRINT ONE GRAND
004000*                                TOTAL ONLY.
004100*      04/14/98   TQD   Y2K-07   REVIEWED FOR YEAR 2000 - REPORT
004200*                                TITLE DATE ALREADY CARRIES A
004300*                                4-DIGIT YEAR.  SIGNED OFF.
004400*      06/30/15   KLN   WO-701   REBUILT TO DRIVE OFF THE ACCOUNT
004500*                                MASTER TXNPOST NOW WRITES, ADDED
004600*                                THE ACTIVE ACCOUNT COUNT AND THE
004700*                                CUSTOMER COUNT TO THE FINAL LINE
004800*                                (REQ 5108).
004900*-----------------------------------------------------------------
005000 ENVIRONMENT                 DIVISION.
005100*-----------------------------------------------------------------
005200 CONFIGURATION               SECTION.
005300 SOURCE-COMPUTER.            ASUS-X751.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600*-----------------------------------------------------------------
005700 INPUT-OUTPUT                SECTION.
005800 FILE-CONTROL.
005900     SELECT  ACCOUNT-MASTER-IN
006000             ASSIGN TO "ACCTMSTF"
006100             ORGANIZATION IS LINE SEQUENTIAL.
006200
006300     SELECT  CUSTOMER-MASTER-IN
006400             ASSIGN TO "CUSTMSTN"
006500             ORGANIZATION IS LINE SEQUENTIAL.
006600
006700     SELECT  SUMMARY-REPORT-OUT
006800             ASSIGN TO "SUMRPT"
006900             ORGANIZATION IS LINE SEQUENTIAL.
007000******************************************************************
007100 DATA                        DIVISION.
007200*-----------------------------------------------------------------
007300 FILE                        SECTION.
007400 FD  ACCOUNT-MASTER-IN
007500     RECORD CONTAINS 44 CHARACTERS
007600     DATA RECORD IS ACCT-REC.
007700     COPY BKACCTRC.
007800
007900 FD  CUSTOMER-MASTER-IN
008000     RECORD CONTAINS 160 CHARACTERS
008100     DATA RECORD IS CUST-REC.
008200     COPY BKCUSTRC.
008300
008400 FD  SUMMARY-REPORT-OUT
008500     RECORD CONTAINS 120 CHARACTERS
008600     DATA RECORD IS SUMMARY-REC.
008700 01  SUMMARY-REC                   PIC X(120).
008800*-----------------------------------------------------------------
008900 WORKING-STORAGE             SECTION.
009000*-----------------------------------------------------------------
009100*    This record is for getting the name of the day of the week,
009200*    for the report title line - carried forward from the old
009300*    inventory report job.
009400 01  DAY-RECORD.
009500     05  FILLER              PIC X(09) VALUE "Monday".
009600     05  FILLER              PIC X(09) VALUE "Tuesday".
009700     05  FILLER              PIC X(09) VALUE "Wednesday".
009800     05  FILLER              PIC X(09) VALUE "Thursday".
009900     05  FILLER              PIC X(09) VALUE "Friday".
010000     05  FILLER              PIC X(09) VALUE "Saturday".
010100     05  FILLER              PIC X(09) VALUE "Sunday".
010200 01  DAY-TABLE               REDEFINES DAY-RECORD.
010300     05  WEEKDAY             PIC X(09) OCCURS 7 TIMES.
010400*
010500*    This record is for printing the title of the summary report.
010600 01  RPT-TITLE-LINE.
010700     05  FILLER              PIC X(09) VALUE SPACES.
010800     05  FILLER              PIC X(28)
010900                             VALUE "ACCOUNT SUMMARY REPORT for (".
011000     05  RPT-DAY-NAME        PIC X(10).
011100     05  RPT-DSP-DATE.
011200         10  RPT-DSP-YEAR    PIC 9(04).
011300         10  FILLER          PIC X(01) VALUE "/".
011400         10  RPT-DSP-MONTH   PIC 9(02).
011500         10  FILLER          PIC X(01) VALUE "/".
011600         10  RPT-DSP-DAY     PIC 9(02).
011700     05  FILLER              PIC X(01) VALUE ")".
011800     05  FILLER              PIC X(62) VALUE SPACES.
011900*
012000*    This record is for printing the column header line.
012100 01  RPT-HEADER-LINE.
012200     05  FILLER              PIC X(01) VALUE SPACES.
012300     05  FILLER              PIC X(02) VALUE "TY".
012400     05  FILLER              PIC X(01) VALUE SPACES.
012500     05  FILLER              PIC X(12) VALUE "ACCT ID".
012600     05  FILLER              PIC X(01) VALUE SPACES.
012700     05  FILLER              PIC X(12) VALUE "CUST ID".
012800     05  FILLER              PIC X(01) VALUE SPACES.
012900     05  FILLER              PIC X(13) VALUE "BALANCE".
013000     05  FILLER              PIC X(01) VALUE SPACES.
013100     05  FILLER              PIC X(01) VALUE "A".
013200     05  FILLER              PIC X(75) VALUE SPACES.
013300*
013400*    This record is for the control-break subtotal line printed
013500*    at every change of ACCT-TYPE.
013600 01  RPT-TYPE-TOTAL-LINE.
013700     05  FILLER              PIC X(01) VALUE SPACES.
013800     05  FILLER              PIC X(15) VALUE "TOTAL FOR TYPE ".
013900     05  RPT-TT-TYPE         PIC X(02).
014000     05  FILLER              PIC X(02) VALUE ": ".
014100     05  RPT-TT-AMOUNT       PIC ---,---,--9.99.
014200     05  FILLER              PIC X(12) VALUE "  ACCOUNTS: ".
014300     05  RPT-TT-COUNT        PIC ZZZZ9.
014400     05  FILLER              PIC X(69) VALUE SPACES.
014500*
014600*    This record is for the final total line printed at the end
014700*    of the report.
014800 01  RPT-FINAL-TOTAL-LINE.
014900     05  FILLER              PIC X(01) VALUE SPACES.
015000     05  FILLER              PIC X(17) VALUE "TOTAL CUSTOMERS: ".
015100     05  RPT-FT-CUST-COUNT   PIC ZZZZ9.
015200     05  FILLER              PIC X(18) VALUE "  TOTAL ACCOUNTS: ".
015300     05  RPT-FT-ACCT-COUNT   PIC ZZZZ9.
015400     05  FILLER              PIC X(19) VALUE "  ACTIVE ACCOUNTS: ".
015500     05  RPT-FT-ACTIVE-CNT   PIC ZZZZ9.
015600     05  FILLER              PIC X(17) VALUE "  TOTAL BALANCE: ".
015700     05  RPT-FT-BALANCE      PIC ---,---,--9.99.
015800     05  FILLER              PIC X(19) VALUE SPACES.
015900*
016000*    Detail line layout for one account - shared with the account
016100*    posting step's exception naming so the column positions here
016200*    match the layout the design docs hand out to the branches.
016300     COPY BKSUMLN.
016400*
016500 77  WS-ACCT-COUNT                 PIC S9(05) COMP VALUE +0.
016600 77  WS-ACTIVE-ACCT-COUNT          PIC S9(05) COMP VALUE +0.
016700 77  WS-CUST-COUNT                 PIC S9(05) COMP VALUE +0.
016800 77  WS-TYPE-ACCT-COUNT            PIC S9(05) COMP VALUE +0.
016900 77  WS-WRITE-CNT                  PIC S9(07) COMP VALUE +0.
017000*
017100 01  SWITCHES-AND-COUNTERS.
017200     05  MASTER-EOF-SW             PIC X(01) VALUE "N".
017300         88  MASTER-EOF                    VALUE "Y".
017400     05  CUST-EOF-SW               PIC X(01) VALUE "N".
017500         88  CUST-EOF                      VALUE "Y".
017600     05  FILLER                    PIC X(01).
017700*
017800 01  CURRENT-DATE.
017900     05  CUR-YEAR                  PIC 9(04).
018000     05  CUR-MONTH                 PIC 9(02).
018100     05  CUR-DAY                   PIC 9(02).
018200*
018300 01  DAY-IN                        PIC 9(01).
018400*
018500*    ACCT-TABLE HOLDS THE WHOLE FINAL ACCOUNT MASTER, LOADED ONCE
018600*    AT THE START OF THE RUN SO THE FOUR TYPE-CODE PASSES BELOW
018700*    NEVER HAVE TO REREAD THE MASTER FILE - THE SAME WORKING TABLE
018800*    SHAPE THE POSTING STEP USES.
018900     COPY BKACCTTB.
019000*
019100*    FIXED TYPE-CODE LIST DRIVING THE FOUR CONTROL-BREAK PASSES,
019200*    IN THE ORDER THE BRANCH REPORTS HAVE ALWAYS PRINTED THEM.
019300*
019400 01  WS-TYPE-CODE-LIST.
019500     05  FILLER              PIC X(02) VALUE "SA".
019600     05  FILLER              PIC X(02) VALUE "CK".
019700     05  FILLER              PIC X(02) VALUE "FD".
019800     05  FILLER              PIC X(02) VALUE "MM".
019900 01  WS-TYPE-CODE-TABLE REDEFINES WS-TYPE-CODE-LIST.
020000     05  WS-TYPE-CODE        PIC X(02) OCCURS 4 TIMES
020100                              INDEXED BY WS-TYPE-NDX.
020200*
020300 01  WS-CURRENT-TYPE               PIC X(02).
020400*
020500*    RUN ACCUMULATORS - GRAND TOTAL ACROSS ALL FOUR PASSES AND THE
020600*    RUNNING SUBTOTAL FOR THE TYPE CURRENTLY BEING PRINTED.
020700*
020800 01  WS-RUN-TOTALS.
020900     05  WS-GRAND-TOTAL            PIC S9(11)V99 COMP-3 VALUE +0.
021000     05  WS-TYPE-TOTAL             PIC S9(11)V99 COMP-3 VALUE +0.
021100     05  FILLER                    PIC X(01).
021200*
021300*    ALTERNATE VIEW OF THE RUN TOTALS SO A DUMP CAN SHOW BOTH
021400*    PACKED FIELDS AS ONE STRING - SAME REASON AS THE LINK-DEBUG
021500*    VIEWS CARRIED IN THE OTHER LEDGER PROGRAMS (WO-559).
021600*
021700 01  WS-RUN-TOTALS-DEBUG REDEFINES WS-RUN-TOTALS
021800                                   PIC X(15).
021900*-----------------------------------------------------------------
022000 PROCEDURE                   DIVISION.
022100*-----------------------------------------------------------------
022200* Main procedure
022300*-----------------------------------------------------------------
022400 100-ACCOUNT-SUMMARY-REPORT.
022500     PERFORM 200-INITIATE-ACCOUNT-SUMMARY-REPORT.
022600     PERFORM 200-PRINT-ACCOUNT-SUMMARY-REPORT.
022700     PERFORM 200-TERMINATE-ACCOUNT-SUMMARY-REPORT.
022800     STOP RUN.
022900******************************************************************
023000* Open files, load the final account master into the working
023100* table, count the customer master, and print the title and the
023200* column header line.
023300*-----------------------------------------------------------------
023400 200-INITIATE-ACCOUNT-SUMMARY-REPORT.
023500     PERFORM 300-OPEN-ALL-FILES.
023600     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
023700     PERFORM 300-LOAD-ACCOUNT-MASTER.
023800     PERFORM 300-COUNT-CUSTOMER-MASTER.
023900     PERFORM 300-PRINT-REPORT-TITLE.
024000     PERFORM 300-PRINT-REPORT-HEADER.
024100*-----------------------------------------------------------------
024200* Drive one detail/subtotal pass per type code, in SA/CK/FD/MM
024300* order.
024400*-----------------------------------------------------------------
024500 200-PRINT-ACCOUNT-SUMMARY-REPORT.
024600     SET WS-TYPE-NDX               TO 1.
024700     PERFORM 300-PRINT-ONE-TYPE
024800             UNTIL WS-TYPE-NDX > 4.
024900*-----------------------------------------------------------------
025000* Print the final total line, display the run counts, and close
025100* all files.
025200*-----------------------------------------------------------------
025300 200-TERMINATE-ACCOUNT-SUMMARY-REPORT.
025400     PERFORM 300-PRINT-FINAL-TOTAL-LINE.
025500     PERFORM 300-DISPLAY-EOJ.
025600     PERFORM 300-CLOSE-ALL-FILES.
025700******************************************************************
025800 300-OPEN-ALL-FILES.
025900     OPEN    INPUT   ACCOUNT-MASTER-IN
026000             INPUT   CUSTOMER-MASTER-IN
026100             OUTPUT  SUMMARY-REPORT-OUT.
026200*-----------------------------------------------------------------
026300 300-INITIALIZE-SWITCHES-AND-COUNTERS.
026400     INITIALIZE SWITCHES-AND-COUNTERS.
026500     MOVE +0                       TO WS-ACCT-COUNT
026600                                      WS-ACTIVE-ACCT-COUNT
026700                                      WS-CUST-COUNT
026800                                      WS-TYPE-ACCT-COUNT
026900                                      WS-WRITE-CNT
027000                                      WS-GRAND-TOTAL
027100                                      WS-TYPE-TOTAL.
027200*-----------------------------------------------------------------
027300* Read every record off the final account master into the table,
027400* counting the active accounts as they load.
027500*-----------------------------------------------------------------
027600 300-LOAD-ACCOUNT-MASTER.
027700     PERFORM 400-READ-ACCOUNT-MASTER-IN.
027800     PERFORM 400-STORE-ACCOUNT-ENTRY
027900             UNTIL MASTER-EOF.
028000*-----------------------------------------------------------------
028100* Read every record off the customer master, counting them - the
028200* detail lines and subtotals come from the account table above,
028300* this pass exists only for the customer count on the final line.
028400*-----------------------------------------------------------------
028500 300-COUNT-CUSTOMER-MASTER.
028600     PERFORM 400-READ-CUSTOMER-MASTER-IN.
028700     PERFORM 400-COUNT-ONE-CUSTOMER
028800             UNTIL CUST-EOF.
028900*-----------------------------------------------------------------
029000* Print the report title line, carrying today's date and the day
029100* of the week the same way the old inventory report did.
029200*-----------------------------------------------------------------
029300 300-PRINT-REPORT-TITLE.
029400     ACCEPT  CURRENT-DATE          FROM DATE YYYYMMDD.
029500     MOVE    CUR-YEAR              TO RPT-DSP-YEAR.
029600     MOVE    CUR-MONTH             TO RPT-DSP-MONTH.
029700     MOVE    CUR-DAY               TO RPT-DSP-DAY.
029800     ACCEPT  DAY-IN                FROM DAY-OF-WEEK.
029900     MOVE    WEEKDAY (DAY-IN)      TO RPT-DAY-NAME.
030000     WRITE   SUMMARY-REC           FROM RPT-TITLE-LINE
030100             AFTER ADVANCING 1 LINES.
030200*-----------------------------------------------------------------
030300 300-PRINT-REPORT-HEADER.
030400     WRITE   SUMMARY-REC           FROM RPT-HEADER-LINE
030500             AFTER ADVANCING 2 LINES.
030600     MOVE    SPACES                TO SUMMARY-REC.
030700     WRITE   SUMMARY-REC.
030800*-----------------------------------------------------------------
030900* Scan the whole account table once for the current type code,
031000* printing a detail line for every account that matches, then
031100* print the subtotal line for that type and step to the next one.
031200*-----------------------------------------------------------------
031300 300-PRINT-ONE-TYPE.
031400     MOVE    WS-TYPE-CODE (WS-TYPE-NDX)  TO WS-CURRENT-TYPE.
031500     MOVE    +0                    TO WS-TYPE-TOTAL
031600                                      WS-TYPE-ACCT-COUNT.
031700     SET     ACCT-TBL-NDX          TO 1.
031800     PERFORM 400-PRINT-ONE-ACCOUNT
031900             UNTIL ACCT-TBL-NDX > WS-ACCT-COUNT.
032000     PERFORM 400-PRINT-TYPE-TOTAL-LINE.
032100     SET     WS-TYPE-NDX           UP BY 1.
032200*-----------------------------------------------------------------
032300* Print the final total line - customer count, account count,
032400* active account count, and the grand total balance.
032500*-----------------------------------------------------------------
032600 300-PRINT-FINAL-TOTAL-LINE.
032700     MOVE    WS-CUST-COUNT         TO RPT-FT-CUST-COUNT.
032800     MOVE    WS-ACCT-COUNT         TO RPT-FT-ACCT-COUNT.
032900     MOVE    WS-ACTIVE-ACCT-COUNT  TO RPT-FT-ACTIVE-CNT.
033000     MOVE    WS-GRAND-TOTAL        TO RPT-FT-BALANCE.
033100     WRITE   SUMMARY-REC           FROM RPT-FINAL-TOTAL-LINE
033200             AFTER ADVANCING 2 LINES.
033300*-----------------------------------------------------------------
033400 300-DISPLAY-EOJ.
033500     DISPLAY "ACCTRPT  - ACCOUNTS READ    " WS-ACCT-COUNT.
033600     DISPLAY "ACCTRPT  - ACCOUNTS ACTIVE  " WS-ACTIVE-ACCT-COUNT.
033700     DISPLAY "ACCTRPT  - CUSTOMERS READ   " WS-CUST-COUNT.
033800     DISPLAY "ACCTRPT  - DETAIL LINES     " WS-WRITE-CNT.
033900*-----------------------------------------------------------------
034000 300-CLOSE-ALL-FILES.
034100     CLOSE   ACCOUNT-MASTER-IN
034200             CUSTOMER-MASTER-IN
034300             SUMMARY-REPORT-OUT.
034400******************************************************************
034500 400-READ-ACCOUNT-MASTER-IN.
034600     READ    ACCOUNT-MASTER-IN
034700             AT END      MOVE "Y"  TO MASTER-EOF-SW.
034800*-----------------------------------------------------------------
034900* Copy one account master record into the working table, and
035000* count it as active when its flag says so.
035100*-----------------------------------------------------------------
035200 400-STORE-ACCOUNT-ENTRY.
035300     ADD     1                     TO WS-ACCT-COUNT.
035400     SET     ACCT-TBL-NDX          TO WS-ACCT-COUNT.
035500     MOVE    ACCT-ID               TO ACCT-TBL-ID (ACCT-TBL-NDX).
035600     MOVE    ACCT-CUST-ID          TO
035700                             ACCT-TBL-CUST-ID (ACCT-TBL-NDX).
035800     MOVE    ACCT-TYPE             TO
035900                             ACCT-TBL-TYPE (ACCT-TBL-NDX).
036000     MOVE    ACCT-BALANCE-D        TO
036100                             ACCT-TBL-BALANCE (ACCT-TBL-NDX).
036200     MOVE    ACCT-ACTIVE-FLAG      TO
036300                             ACCT-TBL-ACTIVE-FLAG (ACCT-TBL-NDX).
036400     IF      ACCT-TBL-IS-ACTIVE (ACCT-TBL-NDX)
036500             ADD 1                 TO WS-ACTIVE-ACCT-COUNT.
036600     PERFORM 400-READ-ACCOUNT-MASTER-IN.
036700*-----------------------------------------------------------------
036800 400-READ-CUSTOMER-MASTER-IN.
036900     READ    CUSTOMER-MASTER-IN
037000             AT END      MOVE "Y"  TO CUST-EOF-SW.
037100*-----------------------------------------------------------------
037200 400-COUNT-ONE-CUSTOMER.
037300     ADD     1                     TO WS-CUST-COUNT.
037400     PERFORM 400-READ-CUSTOMER-MASTER-IN.
037500*-----------------------------------------------------------------
037600* Print one detail line when the table entry matches the type
037700* code the current pass is printing, and step to the next entry
037800* either way.
037900*-----------------------------------------------------------------
038000 400-PRINT-ONE-ACCOUNT.
038100     IF      ACCT-TBL-TYPE (ACCT-TBL-NDX) = WS-CURRENT-TYPE
038200             PERFORM 500-PRINT-DETAIL-LINE
038300             ADD ACCT-TBL-BALANCE (ACCT-TBL-NDX) TO WS-TYPE-TOTAL
038400             ADD ACCT-TBL-BALANCE (ACCT-TBL-NDX) TO WS-GRAND-TOTAL
038500             ADD 1                 TO WS-TYPE-ACCT-COUNT.
038600     SET     ACCT-TBL-NDX          UP BY 1.
038700*-----------------------------------------------------------------
038800* Print the subtotal line for the type just finished.
038900*-----------------------------------------------------------------
039000 400-PRINT-TYPE-TOTAL-LINE.
039100     MOVE    WS-CURRENT-TYPE       TO RPT-TT-TYPE.
039200     MOVE    WS-TYPE-TOTAL         TO RPT-TT-AMOUNT.
039300     MOVE    WS-TYPE-ACCT-COUNT    TO RPT-TT-COUNT.
039400     WRITE   SUMMARY-REC           FROM RPT-TYPE-TOTAL-LINE
039500             AFTER ADVANCING 1 LINES.
039600******************************************************************
039700* Move one table entry to the detail line and write it.
039800*-----------------------------------------------------------------
039900 500-PRINT-DETAIL-LINE.
040000     MOVE    ACCT-TBL-TYPE (ACCT-TBL-NDX)      TO SUM-ACCT-TYPE.
040100     MOVE    ACCT-TBL-ID (ACCT-TBL-NDX)        TO SUM-ACCT-ID.
040200     MOVE    ACCT-TBL-CUST-ID (ACCT-TBL-NDX)   TO
040300                                       SUM-ACCT-CUST-ID.
040400     MOVE    ACCT-TBL-BALANCE (ACCT-TBL-NDX)   TO
040500                                       SUM-ACCT-BALANCE.
040600     MOVE    ACCT-TBL-ACTIVE-FLAG (ACCT-TBL-NDX) TO
040700                                       SUM-ACCT-ACTIVE-FLAG.
040800     WRITE   SUMMARY-REC           FROM SUM-DETAIL-LINE.
040900     ADD     1                     TO WS-WRITE-CNT.
