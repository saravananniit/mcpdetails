000100******************************************************************
000200* This program is to onboard new customers from the daily intake
000300*    feed onto the customer master.
000400*
000500* Used File
000600*    - Customer Intake File (Line Sequential): CUSTIN.TXT
000700*    - Customer Master File, old copy (Line Sequential): CUSTMSTR
000800*    - Customer Master File, new copy (Line Sequential): CUSTMSTN
000900*    - Exception Report File (Line Sequential): EXCEPRPT.TXT
001000*
001100******************************************************************
001200 IDENTIFICATION              DIVISION.
001300*-----------------------------------------------------------------
001400 PROGRAM-ID.                 CUSTINTK.
001500 AUTHOR.                     R MOHANTY CABRERA.
001600 INSTALLATION.               CHIKA TRUST BANK - DATA PROCESSING.
001700 DATE-WRITTEN.               MARCH 26, 1987.
001800 DATE-COMPILED.
001900 SECURITY.                   NONE.
002000*-----------------------------------------------------------------
002100*    CUSTOMER ONBOARDING BATCH
002200*
002300*    FIRST STEP OF THE NIGHTLY LEDGER RUN.  READS THE DAY'S
002400*    CUSTOMER INTAKE FEED, EDITS EACH RECORD, REJECTS DUPLICATE
002500*    E-MAIL ADDRESSES AND UNDERAGE APPLICANTS, ASSIGNS THE NEXT
002600*    CUST-ID, AND WRITES A FRESH COPY OF THE CUSTOMER MASTER
002700*    CARRYING FORWARD EVERY EXISTING CUSTOMER PLUS THE NEW ONES.
002800*    THIS STEP OPENS THE EXCEPTION REPORT - ACCTOPEN AND TXNPOST
002900*    EXTEND IT LATER IN THE SAME RUN.
003000*-----------------------------------------------------------------
003100*    AMENDMENT HISTORY
003200*      DATE       INIT  TICKET   DESCRIPTION
003300*      03/26/87   RMC   -----    INITIAL CUT.
003400*      09/02/91   RMC   WO-118   ADDED THE PHONE NUMBER EDIT PER
003500*                                REGULATION Q FILING REQUIREMENTS.
003600*      04/14/98   TQD   Y2K-07   REVIEWED FOR YEAR 2000.  DOB AND
003700*                                RUN-DATE ARE BOTH FULL 4-DIGIT
003800*                                YEAR FIELDS - NO WINDOWING NEEDED.
003900*                                SIGNED OFF.
004000*      06/30/15   KLN   WO-701   REBUILT FROM THE OLD FIXED-INDEX
004100*                                CONVERSION JOB TO CARRY THE FULL
004200*                                CUSTOMER ONBOARDING EDIT SET AND
004300*                                THE EXCEPTION REPORT (REQ 5108).
004400*-----------------------------------------------------------------
004500 ENVIRONMENT                 DIVISION.
004600*-----------------------------------------------------------------
004700 CONFIGURATION               SECTION.
004800 SOURCE-COMPUTER.            ASUS-X751.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS EMAIL-LOCAL-CHAR IS "A" THRU "Z" "a" THRU "z"
005200         "0" THRU "9" "+" "_" "." "-".
005300*-----------------------------------------------------------------
005400 INPUT-OUTPUT                SECTION.
005500 FILE-CONTROL.
005600     SELECT  CUSTOMER-INTAKE-IN
005700             ASSIGN TO "CUSTIN"
005800             ORGANIZATION IS LINE SEQUENTIAL.
005900
006000     SELECT  CUSTOMER-MASTER-IN
006100             ASSIGN TO "CUSTMSTR"
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT  CUSTOMER-MASTER-OUT
006500             ASSIGN TO "CUSTMSTN"
006600             ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT  EXCEPTION-REPORT-OUT
006900             ASSIGN TO "EXCEPRPT"
007000             ORGANIZATION IS LINE SEQUENTIAL.
007100******************************************************************
007200 DATA                        DIVISION.
007300*-----------------------------------------------------------------
007400 FILE                        SECTION.
007500 FD  CUSTOMER-INTAKE-IN
007600     RECORD CONTAINS 149 CHARACTERS
007700     DATA RECORD IS CUST-IN-REC.
007800 01  CUST-IN-REC.
007900     05  CUST-IN-FIRST-NAME        PIC X(20).
008000     05  CUST-IN-LAST-NAME         PIC X(20).
008100     05  CUST-IN-EMAIL             PIC X(40).
008200     05  CUST-IN-PHONE             PIC X(15).
008300     05  CUST-IN-DOB               PIC 9(08).
008400     05  CUST-IN-ADDRESS           PIC X(40).
008500     05  FILLER                    PIC X(06).
008600
008700 FD  CUSTOMER-MASTER-IN
008800     RECORD CONTAINS 160 CHARACTERS
008900     DATA RECORD IS CUST-REC-IN.
009000 01  CUST-REC-IN.
009100     05  CUST-ID-IN                PIC X(12).
009200     05  CUST-FIRST-NAME-IN        PIC X(20).
009300     05  CUST-LAST-NAME-IN         PIC X(20).
009400     05  CUST-EMAIL-IN             PIC X(40).
009500     05  CUST-PHONE-IN             PIC X(15).
009600     05  CUST-DOB-IN               PIC 9(08).
009700     05  CUST-ADDRESS-IN           PIC X(40).
009800     05  CUST-ACTIVE-FLAG-IN       PIC X(01).
009900     05  FILLER                    PIC X(04).
010000
010100 FD  CUSTOMER-MASTER-OUT
010200     RECORD CONTAINS 160 CHARACTERS
010300     DATA RECORD IS CUST-REC-OUT.
010400 01  CUST-REC-OUT.
010500     05  CUST-ID-OUT               PIC X(12).
010600     05  CUST-FIRST-NAME-OUT       PIC X(20).
010700     05  CUST-LAST-NAME-OUT        PIC X(20).
010800     05  CUST-EMAIL-OUT            PIC X(40).
010900     05  CUST-PHONE-OUT            PIC X(15).
011000     05  CUST-DOB-OUT              PIC 9(08).
011100     05  CUST-ADDRESS-OUT          PIC X(40).
011200     05  CUST-ACTIVE-FLAG-OUT      PIC X(01).
011300     05  FILLER                    PIC X(04).
011400
011500 FD  EXCEPTION-REPORT-OUT
011600     RECORD CONTAINS 69 CHARACTERS
011700     DATA RECORD IS EXCEPT-LINE.
011800     COPY BKEXCPT.
011900*-----------------------------------------------------------------
012000 WORKING-STORAGE             SECTION.
012100*-----------------------------------------------------------------
012200 77  WS-CUST-COUNT                 PIC S9(04) COMP VALUE +0.
012300 77  WS-NEXT-CUST-SEQ              PIC S9(07) COMP VALUE +0.
012400 77  WS-READ-CNT                   PIC S9(05) COMP VALUE +0.
012500 77  WS-ACCEPT-CNT                 PIC S9(05) COMP VALUE +0.
012600 77  WS-REJECT-CNT                 PIC S9(05) COMP VALUE +0.
012700*
012800 01  SWITCHES-AND-COUNTERS.
012900     05  MASTER-EOF-SW             PIC X(01) VALUE "N".
013000         88  MASTER-EOF                    VALUE "Y".
013100     05  INTAKE-EOF-SW             PIC X(01) VALUE "N".
013200         88  INTAKE-EOF                    VALUE "Y".
013300     05  CUST-VALID-SW             PIC X(01).
013400         88  CUST-INTAKE-VALID             VALUE "Y".
013500         88  CUST-INTAKE-INVALID           VALUE "N".
013600     05  DUP-EMAIL-SW              PIC X(01).
013700         88  EMAIL-IS-DUPLICATE            VALUE "Y".
013800         88  EMAIL-NOT-DUPLICATE           VALUE "N".
013900     05  WS-PHONE-DONE-SW          PIC X(01).
014000         88  PHONE-CHAR-DONE               VALUE "Y".
014100         88  PHONE-CHAR-MORE               VALUE "N".
014200     05  FILLER                    PIC X(01).
014300*
014400*
014500*    REJECT REASON HELD ACROSS THE VALIDATION/DUPLICATE-CHECK
014600*    CALLS SO 300-REJECT-CUSTOMER-INTAKE CAN CARRY IT TO THE
014700*    EXCEPTION LINE - SAME PATTERN AS TXNPOST'S WS-REJECT-REASON
014800*    (WO-701).
014900 01  WS-REJECT-REASON              PIC X(30).
015000*    WS-CUST-TABLE HOLDS EVERY CUSTOMER CARRIED FORWARD PLUS EVERY
015100*    NEW CUSTOMER ACCEPTED THIS RUN, IN LOAD/APPEND ORDER.  IT IS
015200*    THE WORKING COPY OF THE MASTER WRITTEN BACK OUT AT TERMINATE
015300*    TIME.
015400*
015500 01  WS-CUST-TABLE.
015600     05  WS-CUST-ENTRY             OCCURS 5000 TIMES
015700                                   INDEXED BY WS-CUST-NDX.
015800         10  WS-CUST-ENTRY-ID          PIC X(12).
015900         10  WS-CUST-ENTRY-FIRST       PIC X(20).
016000         10  WS-CUST-ENTRY-LAST        PIC X(20).
016100         10  WS-CUST-ENTRY-EMAIL       PIC X(40).
016200         10  WS-CUST-ENTRY-EMAIL-UC    PIC X(40).
016300         10  WS-CUST-ENTRY-PHONE       PIC X(15).
016400         10  WS-CUST-ENTRY-DOB         PIC 9(08).
016500         10  WS-CUST-ENTRY-ADDR        PIC X(40).
016600         10  WS-CUST-ENTRY-FLAG        PIC X(01).
016700*
016800*    CUST-ID PARSE AREA - USED ONLY WHILE LOADING THE OLD MASTER,
016900*    TO FIND THE HIGHEST EXISTING SEQUENCE NUMBER SO NEW CUST-IDS
017000*    CONTINUE THE SAME SERIES RATHER THAN RESTART AT ONE.
017100*
017200 01  WS-CUST-ID-HOLD               PIC X(12).
017300 01  WS-CUST-ID-PARSE REDEFINES WS-CUST-ID-HOLD.
017400     05  WS-CUST-ID-PREFIX         PIC X(04).
017500     05  WS-CUST-ID-SEQ            PIC 9(07).
017600     05  FILLER                    PIC X(01).
017700*
017800*    NEW CUST-ID BUILD AREA.
017900*
018000 01  WS-NEW-CUST-ID-AREA.
018100     05  WS-NEW-CUST-ID-PREFIX     PIC X(04) VALUE "CUST".
018200     05  WS-NEW-CUST-ID-SEQ        PIC 9(07).
018300     05  FILLER                    PIC X(01).
018400*
018500*    RAW-BYTE VIEW OF THE BUILT CUST-ID, FOR THE SAME DUMP DISPLAY
018600*    OPERATIONS ASKED FOR ON THE INTEREST SUBPROGRAM (WO-559) -
018700*    CARRIED HERE SO A BAD ID BUILD SHOWS UP WITHOUT A CORE DUMP.
018800*
018900 01  WS-NEW-CUST-ID-DEBUG REDEFINES WS-NEW-CUST-ID-AREA
019000                                   PIC X(12).
019100*
019200*
019300*    DOB BREAKDOWN - CUST-IN-DOB RESTATED AS YEAR/MONTH/DAY SO
019400*    THE MINIMUM-AGE EDIT CAN COMPARE A FULL DATE, NOT JUST A
019500*    YEAR.
019600*
01970001  WS-DOB-AREA.
019800    05  WS-DOB-YEAR               PIC 9(04).
019900    05  WS-DOB-MONTH              PIC 9(02).
020000    05  WS-DOB-DAY                PIC 9(02).
020100*
02020001  WS-RUN-DATE.
020300    05  WS-RUN-YEAR               PIC 9(04).
020400    05  WS-RUN-MONTH              PIC 9(02).
020500    05  WS-RUN-DAY                PIC 9(02).
020600*
020700*    RAW VIEW OF THE RUN DATE FOR THE OPERATOR'S CONSOLE MESSAGE -
020800*    ADDED WHEN OPERATIONS ASKED THE JOB TO ECHO ITS RUN DATE
020900*    WITHOUT THE SUBFIELD BREAKOUT (REQ 5108).
021000*
02110001  WS-RUN-DATE-DEBUG REDEFINES WS-RUN-DATE
021200                            PIC X(08).
021300*
021400*    18-YEARS-AGO CUTOFF DATE FOR THE MINIMUM-AGE EDIT - BUILT
021500*    EACH RUN FROM THE RUN DATE (RUN YEAR MINUS 18, SAME MONTH
021600*    AND DAY) AND COMPARED AS A STRAIGHT 8-DIGIT NUMBER AGAINST
021700*    CUST-IN-DOB, SO THE EDIT IS DATE-AWARE INSTEAD OF A PLAIN
021800*    YEAR SUBTRACTION - A CUSTOMER IS UNDERAGE THE MOMENT
021900*    CUST-IN-DOB FALLS AFTER THIS DATE.
022000*
02210001  WS-CUTOFF-DATE-N              PIC 9(08) VALUE ZEROS.
02220001  WS-CUTOFF-DATE REDEFINES WS-CUTOFF-DATE-N.
022300    05  WS-CUTOFF-YEAR            PIC 9(04).
022400    05  WS-CUTOFF-MONTH           PIC 9(02).
022500    05  WS-CUTOFF-DAY             PIC 9(02).
022600*
022700*    WS-CUST-AGE IS THE SIMPLIFIED CALENDAR-YEAR-SUBTRACTION AGE
022800*    CARRIED FOR DISPLAY/REPORTING ONLY (RUN YEAR MINUS BIRTH
022900*    YEAR, MONTH AND DAY NOT CONSIDERED) - IT IS NOT THE
023000*    MINIMUM-AGE REJECTION TEST, WHICH USES THE DATE-AWARE
023100*    CUTOFF ABOVE.
023200*
02330077  WS-CUST-AGE                   PIC S9(03) COMP VALUE +0.
023400*    EMAIL EDIT WORK AREA.
023500*
023600 01  WS-EMAIL-LOCAL                PIC X(40).
023700 01  WS-EMAIL-DOMAIN               PIC X(40).
023800 77  WS-EMAIL-SUB                  PIC S9(02) COMP VALUE +0.
023900 01  WS-EMAIL-CHAR                 PIC X(01).
024000*
024100*    CASE-FOLD TABLE - USED WITH INSPECT ... CONVERTING TO PUT
024200*    E-MAIL ADDRESSES IN A COMMON CASE FOR THE DUPLICATE CHECK.
024300*
024400 01  WS-LOWER-ALPHABET             PIC X(26)
024500                             VALUE "abcdefghijklmnopqrstuvwxyz".
024600 01  WS-UPPER-ALPHABET             PIC X(26)
024700                             VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024800*
024900*    PHONE EDIT WORK AREA.  WS-PHONE-DIGITS IS THE PHONE NUMBER
025000*    LEFT-JUSTIFIED WITH THE LEADING "+" STRIPPED, SO THE DIGIT
025100*    COUNT AND FIRST-DIGIT TESTS DO NOT HAVE TO CARE WHETHER ONE
025200*    WAS PRESENT.
025300*
025400 01  WS-PHONE-DIGITS               PIC X(15).
025500 77  WS-PHONE-LEN                  PIC S9(02) COMP VALUE +0.
025600 77  WS-PHONE-SUB                  PIC S9(02) COMP VALUE +0.
025700 01  WS-PHONE-CHAR                 PIC X(01).
025800*-----------------------------------------------------------------
025900 PROCEDURE                   DIVISION.
026000*-----------------------------------------------------------------
026100* Main procedure
026200*-----------------------------------------------------------------
026300 100-CUSTOMER-INTAKE.
026400     PERFORM 200-INITIATE-CUSTOMER-INTAKE.
026500     PERFORM 200-PROCEED-CUSTOMER-INTAKE UNTIL INTAKE-EOF.
026600     PERFORM 200-TERMINATE-CUSTOMER-INTAKE.
026700     STOP RUN.
026800******************************************************************
026900* Open files, load the old master into the working table, and
027000* read the very first intake record.
027100*-----------------------------------------------------------------
027200 200-INITIATE-CUSTOMER-INTAKE.
027300     PERFORM 300-OPEN-ALL-FILES.
027400     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
027500     PERFORM 300-LOAD-CUSTOMER-MASTER.
027600     PERFORM 300-READ-CUSTOMER-INTAKE-IN.
027700*-----------------------------------------------------------------
027800* Edit one intake record, check for a duplicate e-mail, accept
027900* or reject it, and read the next one.
028000*-----------------------------------------------------------------
028100 200-PROCEED-CUSTOMER-INTAKE.
028200     PERFORM 300-VALIDATE-CUSTOMER-INTAKE
028300             THRU 300-VALIDATE-CUSTOMER-INTAKE-EXIT.
028400     IF CUST-INTAKE-VALID
028500         PERFORM 300-CHECK-DUPLICATE-EMAIL.
028600     IF CUST-INTAKE-VALID
028700         PERFORM 300-ACCEPT-NEW-CUSTOMER
028800     ELSE
028900         PERFORM 300-REJECT-CUSTOMER-INTAKE.
029000     PERFORM 300-READ-CUSTOMER-INTAKE-IN.
029100*-----------------------------------------------------------------
029200* Write the working table back out as the new master, display
029300* the run counts, and close all files.
029400*-----------------------------------------------------------------
029500 200-TERMINATE-CUSTOMER-INTAKE.
029600     PERFORM 300-WRITE-CUSTOMER-MASTER-OUT.
029700     PERFORM 300-DISPLAY-EOJ.
029800     PERFORM 300-CLOSE-ALL-FILES.
029900******************************************************************
030000 300-OPEN-ALL-FILES.
030100     OPEN    INPUT   CUSTOMER-INTAKE-IN
030200             INPUT   CUSTOMER-MASTER-IN
030300             OUTPUT  CUSTOMER-MASTER-OUT
030400             OUTPUT  EXCEPTION-REPORT-OUT.
030500*-----------------------------------------------------------------
030600 300-INITIALIZE-SWITCHES-AND-COUNTERS.
030700     INITIALIZE SWITCHES-AND-COUNTERS.
030800     MOVE +0                   TO WS-CUST-COUNT
030900                                  WS-NEXT-CUST-SEQ
031000                                  WS-READ-CNT
031100                                  WS-ACCEPT-CNT
031200                                  WS-REJECT-CNT.
031300     ACCEPT WS-RUN-DATE            FROM DATE YYYYMMDD.
031400*-----------------------------------------------------------------
031500* Read every record off the old master into the table, keeping
031600* the highest CUST-ID sequence number seen so new IDs continue
031700* the same series.
031800*-----------------------------------------------------------------
031900 300-LOAD-CUSTOMER-MASTER.
032000     PERFORM 400-READ-CUSTOMER-MASTER-IN.
032100     PERFORM 400-STORE-MASTER-ENTRY UNTIL MASTER-EOF.
032200*-----------------------------------------------------------------
032300 300-READ-CUSTOMER-INTAKE-IN.
032400     READ CUSTOMER-INTAKE-IN
032500             AT END      MOVE "Y"    TO INTAKE-EOF-SW
032600             NOT AT END  ADD 1       TO WS-READ-CNT.
032700*-----------------------------------------------------------------
032800* Run every field edit against the intake record.  GO TO the
032900* exit as soon as one edit fails - the remaining edits are
033000* pointless once the record is already rejected.
033100*-----------------------------------------------------------------
033200 300-VALIDATE-CUSTOMER-INTAKE.
033300     SET CUST-INTAKE-VALID TO TRUE.
033400    MOVE SPACES               TO WS-REJECT-REASON.
033500     PERFORM 400-VALIDATE-NAME THRU 400-VALIDATE-NAME-EXIT.
033600     IF CUST-INTAKE-INVALID
033700         GO TO 300-VALIDATE-CUSTOMER-INTAKE-EXIT.
033800     PERFORM 400-VALIDATE-EMAIL THRU 400-VALIDATE-EMAIL-EXIT.
033900     IF CUST-INTAKE-INVALID
034000         GO TO 300-VALIDATE-CUSTOMER-INTAKE-EXIT.
034100     PERFORM 400-VALIDATE-PHONE THRU 400-VALIDATE-PHONE-EXIT.
034200     IF CUST-INTAKE-INVALID
034300         GO TO 300-VALIDATE-CUSTOMER-INTAKE-EXIT.
034400     PERFORM 400-VALIDATE-DOB THRU 400-VALIDATE-DOB-EXIT.
034500 300-VALIDATE-CUSTOMER-INTAKE-EXIT.
034600     EXIT.
034700*-----------------------------------------------------------------
034800* Fold the intake e-mail to upper case and search the working
034900* table for a match.  Only meaningful when the edits above
035000* passed, so this paragraph never runs against a blank e-mail.
035100*-----------------------------------------------------------------
035200 300-CHECK-DUPLICATE-EMAIL.
035300     SET EMAIL-NOT-DUPLICATE TO TRUE.
035400     MOVE CUST-IN-EMAIL        TO WS-EMAIL-LOCAL.
035500     INSPECT WS-EMAIL-LOCAL CONVERTING WS-LOWER-ALPHABET
035600                                     TO WS-UPPER-ALPHABET.
035700     SET WS-CUST-NDX TO 1.
035800     SEARCH WS-CUST-ENTRY
035900         AT END
036000             SET EMAIL-NOT-DUPLICATE TO TRUE
036100         WHEN WS-CUST-ENTRY-EMAIL-UC (WS-CUST-NDX) = WS-EMAIL-LOCAL
036200             SET EMAIL-IS-DUPLICATE TO TRUE
036300     END-SEARCH.
036400     IF EMAIL-IS-DUPLICATE
036500        MOVE "DUPLICATE EMAIL" TO WS-REJECT-REASON
036600        SET CUST-INTAKE-INVALID TO TRUE.
036700*-----------------------------------------------------------------
036800* Assign the next CUST-ID, add the customer to the working
036900* table, and count the acceptance.
037000*-----------------------------------------------------------------
037100 300-ACCEPT-NEW-CUSTOMER.
037200     ADD 1                     TO WS-CUST-COUNT WS-NEXT-CUST-SEQ.
037300     SET WS-CUST-NDX           TO WS-CUST-COUNT.
037400     MOVE WS-NEXT-CUST-SEQ     TO WS-NEW-CUST-ID-SEQ.
037500     MOVE WS-NEW-CUST-ID-AREA  TO WS-CUST-ENTRY-ID (WS-CUST-NDX).
037600     MOVE CUST-IN-FIRST-NAME   TO WS-CUST-ENTRY-FIRST (WS-CUST-NDX).
037700     MOVE CUST-IN-LAST-NAME    TO WS-CUST-ENTRY-LAST (WS-CUST-NDX).
037800     MOVE CUST-IN-EMAIL        TO WS-CUST-ENTRY-EMAIL (WS-CUST-NDX).
037900     MOVE CUST-IN-EMAIL        TO WS-CUST-ENTRY-EMAIL-UC (WS-CUST-NDX).
038000     INSPECT WS-CUST-ENTRY-EMAIL-UC (WS-CUST-NDX)
038100         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
038200     MOVE CUST-IN-PHONE        TO WS-CUST-ENTRY-PHONE (WS-CUST-NDX).
038300     MOVE CUST-IN-DOB          TO WS-CUST-ENTRY-DOB (WS-CUST-NDX).
038400     MOVE CUST-IN-ADDRESS      TO WS-CUST-ENTRY-ADDR (WS-CUST-NDX).
038500     MOVE "Y"                  TO WS-CUST-ENTRY-FLAG (WS-CUST-NDX).
038600     ADD 1                     TO WS-ACCEPT-CNT.
038700*-----------------------------------------------------------------
038800* Write one exception line naming the rejected applicant.
038900*-----------------------------------------------------------------
039000 300-REJECT-CUSTOMER-INTAKE.
039100     MOVE "CUSTINTK"           TO EXCEPT-SOURCE.
039200     MOVE CUST-IN-FIRST-NAME   TO EXCEPT-KEY-1.
039300     MOVE CUST-IN-EMAIL        TO EXCEPT-KEY-2.
039400    MOVE WS-REJECT-REASON     TO EXCEPT-REASON.
039500     WRITE EXCEPT-LINE.
039600     ADD 1                     TO WS-REJECT-CNT.
039700*-----------------------------------------------------------------
039800* Write every entry in the working table out to the new master,
039900* carried-forward customers and newly accepted ones alike.
040000*-----------------------------------------------------------------
040100 300-WRITE-CUSTOMER-MASTER-OUT.
040200     SET WS-CUST-NDX           TO 1.
040300     PERFORM 400-WRITE-ONE-CUST-OUT
040400             UNTIL WS-CUST-NDX > WS-CUST-COUNT.
040500*-----------------------------------------------------------------
040600 300-DISPLAY-EOJ.
040700     DISPLAY "CUSTINTK - RECORDS READ    " WS-READ-CNT.
040800     DISPLAY "CUSTINTK - CUSTOMERS ADDED  " WS-ACCEPT-CNT.
040900     DISPLAY "CUSTINTK - RECORDS REJECTED " WS-REJECT-CNT.
041000*-----------------------------------------------------------------
041100 300-CLOSE-ALL-FILES.
041200     CLOSE   CUSTOMER-INTAKE-IN
041300             CUSTOMER-MASTER-IN
041400             CUSTOMER-MASTER-OUT
041500             EXCEPTION-REPORT-OUT.
041600******************************************************************
041700 400-READ-CUSTOMER-MASTER-IN.
041800     READ CUSTOMER-MASTER-IN
041900             AT END      MOVE "Y"    TO MASTER-EOF-SW.
042000*-----------------------------------------------------------------
042100* Copy one old-master record into the working table and update
042200* the high-water CUST-ID sequence number.
042300*-----------------------------------------------------------------
042400 400-STORE-MASTER-ENTRY.
042500     ADD 1                        TO WS-CUST-COUNT.
042600     SET WS-CUST-NDX              TO WS-CUST-COUNT.
042700     MOVE CUST-ID-IN              TO WS-CUST-ENTRY-ID (WS-CUST-NDX)
042800                                     WS-CUST-ID-HOLD.
042900     MOVE CUST-FIRST-NAME-IN      TO
043000                               WS-CUST-ENTRY-FIRST (WS-CUST-NDX).
043100     MOVE CUST-LAST-NAME-IN       TO
043200                               WS-CUST-ENTRY-LAST (WS-CUST-NDX).
043300     MOVE CUST-EMAIL-IN           TO
043400                               WS-CUST-ENTRY-EMAIL (WS-CUST-NDX).
043500     MOVE CUST-EMAIL-IN           TO
043600                               WS-CUST-ENTRY-EMAIL-UC (WS-CUST-NDX).
043700     INSPECT WS-CUST-ENTRY-EMAIL-UC (WS-CUST-NDX)
043800         CONVERTING WS-LOWER-ALPHABET TO WS-UPPER-ALPHABET.
043900     MOVE CUST-PHONE-IN           TO
044000                               WS-CUST-ENTRY-PHONE (WS-CUST-NDX).
044100     MOVE CUST-DOB-IN             TO
044200                               WS-CUST-ENTRY-DOB (WS-CUST-NDX).
044300     MOVE CUST-ADDRESS-IN         TO
044400                               WS-CUST-ENTRY-ADDR (WS-CUST-NDX).
044500     MOVE CUST-ACTIVE-FLAG-IN     TO
044600                               WS-CUST-ENTRY-FLAG (WS-CUST-NDX).
044700     IF WS-CUST-ID-PREFIX = "CUST"
044800       AND WS-CUST-ID-SEQ > WS-NEXT-CUST-SEQ
044900         MOVE WS-CUST-ID-SEQ      TO WS-NEXT-CUST-SEQ.
045000     PERFORM 400-READ-CUSTOMER-MASTER-IN.
045100*-----------------------------------------------------------------
045200* Move one table entry to the new-master record area, write it,
045300* and step to the next entry.
045400*-----------------------------------------------------------------
045500 400-WRITE-ONE-CUST-OUT.
045600     MOVE WS-CUST-ENTRY-ID (WS-CUST-NDX)     TO CUST-ID-OUT.
045700     MOVE WS-CUST-ENTRY-FIRST (WS-CUST-NDX)  TO CUST-FIRST-NAME-OUT.
045800     MOVE WS-CUST-ENTRY-LAST (WS-CUST-NDX)   TO CUST-LAST-NAME-OUT.
045900     MOVE WS-CUST-ENTRY-EMAIL (WS-CUST-NDX)  TO CUST-EMAIL-OUT.
046000     MOVE WS-CUST-ENTRY-PHONE (WS-CUST-NDX)  TO CUST-PHONE-OUT.
046100     MOVE WS-CUST-ENTRY-DOB (WS-CUST-NDX)    TO CUST-DOB-OUT.
046200     MOVE WS-CUST-ENTRY-ADDR (WS-CUST-NDX)   TO CUST-ADDRESS-OUT.
046300     MOVE WS-CUST-ENTRY-FLAG (WS-CUST-NDX)   TO
046400                                   CUST-ACTIVE-FLAG-OUT.
046500     WRITE CUST-REC-OUT.
046600     SET WS-CUST-NDX              UP BY 1.
046700*-----------------------------------------------------------------
046800* Required name fields must not be blank.
046900*-----------------------------------------------------------------
047000 400-VALIDATE-NAME.
047100    IF CUST-IN-FIRST-NAME = SPACES OR CUST-IN-LAST-NAME = SPACES
047200        MOVE "MISSING NAME"       TO WS-REJECT-REASON
047300        SET CUST-INTAKE-INVALID TO TRUE.
047400 400-VALIDATE-NAME-EXIT.
047500     EXIT.
047600*-----------------------------------------------------------------
047700* E-mail must have a non-empty local part made up only of
047800* letters, digits, "+", "_", ".", "-", an "@", and a non-empty
047900* domain part (any characters at all).
048000*-----------------------------------------------------------------
048100 400-VALIDATE-EMAIL.
048200     SET CUST-INTAKE-INVALID TO TRUE.
048300     IF CUST-IN-EMAIL = SPACES
048400        MOVE "INVALID EMAIL FORMAT" TO WS-REJECT-REASON
048500        GO TO 400-VALIDATE-EMAIL-EXIT.
048600     MOVE SPACES               TO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN.
048700     UNSTRING CUST-IN-EMAIL DELIMITED BY "@"
048800             INTO WS-EMAIL-LOCAL WS-EMAIL-DOMAIN.
048900     IF WS-EMAIL-LOCAL = SPACES OR WS-EMAIL-DOMAIN = SPACES
049000        MOVE "INVALID EMAIL FORMAT" TO WS-REJECT-REASON
049100        GO TO 400-VALIDATE-EMAIL-EXIT.
049200     SET CUST-INTAKE-VALID TO TRUE.
049300     SET WS-EMAIL-SUB TO 1.
049400     PERFORM 500-CHECK-EMAIL-CHAR
049500             UNTIL WS-EMAIL-SUB > 40 OR CUST-INTAKE-INVALID.
049600 400-VALIDATE-EMAIL-EXIT.
049700     EXIT.
049800*-----------------------------------------------------------------
049900* Phone must be an optional leading "+" followed by two to
050000* fifteen digits, the first of which is not zero.
050100*-----------------------------------------------------------------
050200 400-VALIDATE-PHONE.
050300     SET CUST-INTAKE-INVALID TO TRUE.
050400     IF CUST-IN-PHONE = SPACES
050500        MOVE "INVALID PHONE FORMAT" TO WS-REJECT-REASON
050600        GO TO 400-VALIDATE-PHONE-EXIT.
050700     MOVE SPACES                TO WS-PHONE-DIGITS.
050800     IF CUST-IN-PHONE (1:1) = "+"
050900         MOVE CUST-IN-PHONE (2:14) TO WS-PHONE-DIGITS
051000     ELSE
051100         MOVE CUST-IN-PHONE        TO WS-PHONE-DIGITS.
051200     MOVE 0                     TO WS-PHONE-LEN.
051300     SET WS-PHONE-SUB           TO 1.
051400     SET PHONE-CHAR-MORE        TO TRUE.
051500     PERFORM 500-CHECK-PHONE-CHAR
051600             UNTIL WS-PHONE-SUB > 15 OR PHONE-CHAR-DONE.
051700     IF WS-PHONE-LEN < 2 OR WS-PHONE-LEN > 15
051800        MOVE "INVALID PHONE FORMAT" TO WS-REJECT-REASON
051900        GO TO 400-VALIDATE-PHONE-EXIT.
052000     IF WS-PHONE-DIGITS (1:1) = "0"
052100        MOVE "INVALID PHONE FORMAT" TO WS-REJECT-REASON
052200        GO TO 400-VALIDATE-PHONE-EXIT.
052300     SET CUST-INTAKE-VALID TO TRUE.
052400 400-VALIDATE-PHONE-EXIT.
052500     EXIT.
052600*-----------------------------------------------------------------
052700* Check one position of the e-mail local part against the
052800* class condition set up in SPECIAL-NAMES.
052900*-----------------------------------------------------------------
053000 500-CHECK-EMAIL-CHAR.
053100     MOVE WS-EMAIL-LOCAL (WS-EMAIL-SUB:1) TO WS-EMAIL-CHAR.
053200     IF WS-EMAIL-CHAR NOT = SPACE
053300       AND WS-EMAIL-CHAR IS NOT EMAIL-LOCAL-CHAR
053400            MOVE "INVALID EMAIL FORMAT" TO WS-REJECT-REASON
053500            SET CUST-INTAKE-INVALID TO TRUE.
053600     ADD 1 TO WS-EMAIL-SUB.
053700*-----------------------------------------------------------------
053800* Check one position of the scrubbed phone number.  Stops the
053900* PERFORM at the first trailing space; jumps straight out to the
054000* caller's exit the moment a non-digit turns up.
054100*-----------------------------------------------------------------
054200 500-CHECK-PHONE-CHAR.
054300     MOVE WS-PHONE-DIGITS (WS-PHONE-SUB:1) TO WS-PHONE-CHAR.
054400     IF WS-PHONE-CHAR = SPACE
054500         SET PHONE-CHAR-DONE TO TRUE
054600         GO TO 500-CHECK-PHONE-CHAR-EXIT.
054700     IF WS-PHONE-CHAR IS NOT NUMERIC
054800        MOVE "INVALID PHONE FORMAT" TO WS-REJECT-REASON
054900        GO TO 400-VALIDATE-PHONE-EXIT.
055000     ADD 1 TO WS-PHONE-LEN.
055100     ADD 1 TO WS-PHONE-SUB.
055200 500-CHECK-PHONE-CHAR-EXIT.
055300     EXIT.
055400*-----------------------------------------------------------------
055500* DOB must be present and the applicant must be at least 18 as
055600* of the run date - REJECTED unless CUST-IN-DOB falls on or
055700* before the run date minus 18 years (date-aware, month and day
055800* included).  WS-CUST-AGE is a separate, simplified calendar-
055900* year-subtraction figure carried on the customer entry for
056000* display only, matching the original accounts system's report
056100* age column - it plays no part in this edit.
056200*-----------------------------------------------------------------
056300 400-VALIDATE-DOB.
056400     IF CUST-IN-DOB = ZEROS
056500         SET CUST-INTAKE-INVALID TO TRUE
056600         MOVE "MISSING DOB" TO WS-REJECT-REASON
056700         GO TO 400-VALIDATE-DOB-EXIT.
056800     MOVE CUST-IN-DOB           TO WS-DOB-AREA.
056900     COMPUTE WS-CUTOFF-YEAR = WS-RUN-YEAR - 18.
057000     MOVE WS-RUN-MONTH          TO WS-CUTOFF-MONTH.
057100     MOVE WS-RUN-DAY            TO WS-CUTOFF-DAY.
057200     IF CUST-IN-DOB > WS-CUTOFF-DATE-N
057300         MOVE "UNDERAGE" TO WS-REJECT-REASON
057400         SET CUST-INTAKE-INVALID TO TRUE
057500         GO TO 400-VALIDATE-DOB-EXIT.
057600     COMPUTE WS-CUST-AGE = WS-RUN-YEAR - WS-DOB-YEAR.
057700 400-VALIDATE-DOB-EXIT.
057800     EXIT.
