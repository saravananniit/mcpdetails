000100******************************************************************
000200* This program is to open new accounts from the daily account
000300*    opening feed onto the account master, and to post the
000400*    initial deposit journal entry for each one.
000500*
000600* Used File
000700*    - Account Open Feed (Line Sequential): ACCTOPN.TXT
000800*    - Account Master File, old copy (Line Sequential): ACCTMSTR
000900*    - Account Master File, new copy (Line Sequential): ACCTMSTN
001000*    - Customer Master File, lookup copy (Line Sequential): CUSTMSTN
001100*    - Transaction Journal File (Line Sequential): TXNJRNL.TXT
001200*    - Exception Report File (Line Sequential): EXCEPRPT.TXT
001300*
001400******************************************************************
001500 IDENTIFICATION              DIVISION.
001600*-----------------------------------------------------------------
001700 PROGRAM-ID.                 ACCTOPEN.
001800 AUTHOR.                     R MOHANTY CABRERA.
001900 INSTALLATION.               CHIKA TRUST BANK - DATA PROCESSING.
002000 DATE-WRITTEN.               MARCH 28, 1987.
002100 DATE-COMPILED.
002200 SECURITY.                   NONE.
002300*-----------------------------------------------------------------
002400*    ACCOUNT OPENING BATCH
002500*
002600*    SECOND STEP OF THE NIGHTLY LEDGER RUN, RUNS AFTER CUSTINTK.
002700*    READS THE DAY'S ACCOUNT OPENING FEED, VALIDATES THE OWNING
002800*    CUST-ID AND THE INITIAL DEPOSIT, ASSIGNS THE NEXT ACCT-ID,
002900*    AND WRITES A FRESH COPY OF THE ACCOUNT MASTER CARRYING
003000*    FORWARD EVERY EXISTING ACCOUNT PLUS THE NEW ONES.  A NEW
003100*    ACCOUNT WITH A NONZERO OPENING DEPOSIT GETS A DP ENTRY ON
003200*    THE TRANSACTION JOURNAL, WHICH THIS STEP OPENS FOR THE
003300*    FIRST TIME THIS RUN.  THE EXCEPTION REPORT IS EXTENDED,
003400*    NOT OPENED, SINCE CUSTINTK ALREADY OPENED IT.
003500*-----------------------------------------------------------------
003600*    AMENDMENT HISTORY
003700*      DATE       INIT  TICKET   DESCRIPTION
003800*      03/28/87   RMC   -----    INITIAL CUT.
003900*      09/02/91   RMC   WO-118   NO CHANGE THIS TICKET - LOGGED
004000*                                FOR THE RECORD, PHONE EDIT WAS
004100*                                CUSTINTK ONLY.
004200*      04/14/98   TQD   Y2K-07   REVIEWED FOR YEAR 2000 - NO DATE
004300*                                FIELDS IN THIS PROGRAM.  SIGNED
004400*                                OFF.
004500*      06/30/15   KLN   WO-701   REBUILT FROM THE OLD FIXED-INDEX
004600*                                CONVERSION JOB TO CARRY THE FULL
004700*                                ACCOUNT OPENING EDIT SET, THE
004800*                                INITIAL DEPOSIT POSTING, AND THE
004900*                                EXCEPTION REPORT (REQ 5108).
005000*-----------------------------------------------------------------
005100 ENVIRONMENT                 DIVISION.
005200*-----------------------------------------------------------------
005300 CONFIGURATION               SECTION.
005400 SOURCE-COMPUTER.            ASUS-X751.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*-----------------------------------------------------------------
005800 INPUT-OUTPUT                SECTION.
005900 FILE-CONTROL.
006000     SELECT  ACCOUNT-OPEN-FEED-IN
006100             ASSIGN TO "ACCTOPN"
006200             ORGANIZATION IS LINE SEQUENTIAL.
006300
006400     SELECT  ACCOUNT-MASTER-IN
006500             ASSIGN TO "ACCTMSTR"
006600             ORGANIZATION IS LINE SEQUENTIAL.
006700
006800     SELECT  ACCOUNT-MASTER-OUT
006900             ASSIGN TO "ACCTMSTN"
007000             ORGANIZATION IS LINE SEQUENTIAL.
007100
007200     SELECT  CUSTOMER-LOOKUP-IN
007300             ASSIGN TO "CUSTMSTN"
007400             ORGANIZATION IS LINE SEQUENTIAL.
007500
007600     SELECT  TRANSACTION-JOURNAL-OUT
007700             ASSIGN TO "TXNJRNL"
007800             ORGANIZATION IS LINE SEQUENTIAL.
007900
008000     SELECT  EXCEPTION-REPORT-OUT
008100             ASSIGN TO "EXCEPRPT"
008200             ORGANIZATION IS LINE SEQUENTIAL.
008300******************************************************************
008400 DATA                        DIVISION.
008500*-----------------------------------------------------------------
008600 FILE                        SECTION.
008700 FD  ACCOUNT-OPEN-FEED-IN
008800     RECORD CONTAINS 34 CHARACTERS
008900     DATA RECORD IS ACCTOPN-REC.
009000 01  ACCTOPN-REC.
009100     05  ACCTOPN-CUST-ID           PIC X(12).
009200     05  ACCTOPN-TYPE              PIC X(02).
009300     05  ACCTOPN-INIT-DEPOSIT-D    PIC S9(9)V99
009400                                   SIGN IS TRAILING.
009500     05  FILLER                    PIC X(09).
009600
009700 FD  ACCOUNT-MASTER-IN
009800     RECORD CONTAINS 44 CHARACTERS
009900     DATA RECORD IS ACCT-REC-IN.
010000 01  ACCT-REC-IN.
010100     05  ACCT-ID-IN                PIC X(12).
010200     05  ACCT-CUST-ID-IN           PIC X(12).
010300     05  ACCT-TYPE-IN              PIC X(02).
010400     05  ACCT-BALANCE-D-IN         PIC S9(11)V99
010500                                   SIGN IS TRAILING.
010600     05  ACCT-ACTIVE-FLAG-IN       PIC X(01).
010700     05  FILLER                    PIC X(04).
010800
010900 FD  ACCOUNT-MASTER-OUT
011000     RECORD CONTAINS 44 CHARACTERS
011100     DATA RECORD IS ACCT-REC-OUT.
011200 01  ACCT-REC-OUT.
011300     05  ACCT-ID-OUT               PIC X(12).
011400     05  ACCT-CUST-ID-OUT          PIC X(12).
011500     05  ACCT-TYPE-OUT             PIC X(02).
011600     05  ACCT-BALANCE-D-OUT        PIC S9(11)V99
011700                                   SIGN IS TRAILING.
011800     05  ACCT-ACTIVE-FLAG-OUT      PIC X(01).
011900     05  FILLER                    PIC X(04).
012000
012100 FD  CUSTOMER-LOOKUP-IN
012200     RECORD CONTAINS 160 CHARACTERS
012300     DATA RECORD IS CUST-LOOKUP-REC.
012400 01  CUST-LOOKUP-REC.
012500     05  CUST-LOOKUP-ID            PIC X(12).
012600     05  FILLER                    PIC X(148).
012700
012800 FD  TRANSACTION-JOURNAL-OUT
012900     RECORD CONTAINS 94 CHARACTERS
013000     DATA RECORD IS TXN-REC.
013100     COPY BKTXNRC.
013200
013300 FD  EXCEPTION-REPORT-OUT
013400     RECORD CONTAINS 69 CHARACTERS
013500     DATA RECORD IS EXCEPT-LINE.
013600     COPY BKEXCPT.
013700*-----------------------------------------------------------------
013800 WORKING-STORAGE             SECTION.
013900*-----------------------------------------------------------------
014000 77  WS-ACCT-COUNT                 PIC S9(05) COMP VALUE +0.
014100 77  WS-NEXT-ACCT-SEQ              PIC S9(07) COMP VALUE +0.
014200 77  WS-CUST-COUNT                 PIC S9(05) COMP VALUE +0.
014300 77  WS-TXN-COUNT                  PIC S9(07) COMP VALUE +0.
014400 77  WS-READ-CNT                   PIC S9(05) COMP VALUE +0.
014500 77  WS-OPEN-CNT                   PIC S9(05) COMP VALUE +0.
014600 77  WS-REJECT-CNT                 PIC S9(05) COMP VALUE +0.
014700*
014800 01  SWITCHES-AND-COUNTERS.
014900     05  MASTER-EOF-SW             PIC X(01) VALUE "N".
015000         88  MASTER-EOF                    VALUE "Y".
015100     05  CUST-LOOKUP-EOF-SW        PIC X(01) VALUE "N".
015200         88  CUST-LOOKUP-EOF               VALUE "Y".
015300     05  FEED-EOF-SW               PIC X(01) VALUE "N".
015400         88  FEED-EOF                      VALUE "Y".
015500     05  ACCTOPN-VALID-SW          PIC X(01).
015600         88  ACCTOPN-IS-VALID              VALUE "Y".
015700         88  ACCTOPN-IS-INVALID            VALUE "N".
015800     05  FILLER                    PIC X(01).
015900*
016000*    REJECT REASON HELD ACROSS THE VALIDATION CALLS SO
016100*    300-REJECT-ACCOUNT-OPEN CAN CARRY IT TO THE EXCEPTION
016200*    LINE - SAME PATTERN AS TXNPOST'S WS-REJECT-REASON (WO-701).
016300 01  WS-REJECT-REASON              PIC X(30).
016400*
016500*    WS-ACCT-TABLE HOLDS EVERY ACCOUNT CARRIED FORWARD PLUS EVERY
016600*    NEW ACCOUNT OPENED THIS RUN, IN LOAD/APPEND ORDER.  IT IS
016700*    THE WORKING COPY OF THE MASTER WRITTEN BACK OUT AT TERMINATE
016800*    TIME.
016900*
017000 01  WS-ACCT-TABLE.
017100     05  WS-ACCT-ENTRY             OCCURS 20000 TIMES
017200                                   INDEXED BY WS-ACCT-NDX.
017300         10  WS-ACCT-ENTRY-ID          PIC X(12).
017400         10  WS-ACCT-ENTRY-CUST-ID     PIC X(12).
017500         10  WS-ACCT-ENTRY-TYPE        PIC X(02).
017600         10  WS-ACCT-ENTRY-BALANCE     PIC S9(11)V99 COMP-3.
017700         10  WS-ACCT-ENTRY-FLAG        PIC X(01).
017800*
017900*    WS-CUST-LOOKUP-TABLE HOLDS EVERY CUST-ID ON THE CUSTOMER
018000*    MASTER (READ-ONLY), USED ONLY TO CHECK THAT AN ACCOUNT OPEN
018100*    RECORD NAMES A CUSTOMER THAT ACTUALLY EXISTS.
018200*
018300 01  WS-CUST-LOOKUP-TABLE.
018400     05  WS-CUST-LOOKUP-ENTRY      OCCURS 5000 TIMES
018500                                   INDEXED BY WS-CUST-LOOKUP-NDX.
018600         10  WS-CUST-LOOKUP-ID         PIC X(12).
018700*
018800*    ACCT-ID PARSE AREA - USED ONLY WHILE LOADING THE OLD MASTER,
018900*    TO FIND THE HIGHEST EXISTING SEQUENCE NUMBER SO NEW ACCT-IDS
019000*    CONTINUE THE SAME SERIES RATHER THAN RESTART AT ONE.
019100*
019200 01  WS-ACCT-ID-HOLD               PIC X(12).
019300 01  WS-ACCT-ID-PARSE REDEFINES WS-ACCT-ID-HOLD.
019400     05  WS-ACCT-ID-PREFIX         PIC X(04).
019500     05  WS-ACCT-ID-SEQ            PIC 9(07).
019600     05  FILLER                    PIC X(01).
019700*
019800*    NEW ACCT-ID BUILD AREA.
019900*
020000 01  WS-NEW-ACCT-ID-AREA.
020100     05  WS-NEW-ACCT-ID-PREFIX     PIC X(04) VALUE "ACCT".
020200     05  WS-NEW-ACCT-ID-SEQ        PIC 9(07).
020300     05  FILLER                    PIC X(01).
020400*
020500*    NEW TXN-ID BUILD AREA - USED FOR THE INITIAL DEPOSIT ENTRY
020600*    POSTED WHEN AN OPENING DEPOSIT IS GREATER THAN ZERO.
020700*
020800 01  WS-NEW-TXN-ID-AREA.
020900     05  WS-NEW-TXN-ID-PREFIX      PIC X(03) VALUE "TXN".
021000     05  WS-NEW-TXN-ID-SEQ         PIC 9(08).
021100     05  FILLER                    PIC X(01).
021200*
021300*    RAW-BYTE VIEW OF THE BUILT ACCT-ID, FOR THE SAME DUMP DISPLAY
021400*    OPERATIONS ASKED FOR ON THE INTEREST SUBPROGRAM (WO-559) -
021500*    CARRIED HERE SO A BAD ID BUILD SHOWS UP WITHOUT A CORE DUMP.
021600*
021700 01  WS-NEW-ACCT-ID-DEBUG REDEFINES WS-NEW-ACCT-ID-AREA
021800                                   PIC X(12).
021900*
022000*    LINK AREA FOR THE VALAMT AMOUNT-VALIDATION SUBPROGRAM - MUST
022100*    MATCH VALAMT'S OWN LINK-PARAMETERS GROUP FIELD FOR FIELD,
022200*    SINCE CALL ... USING MAPS BY STORAGE POSITION, NOT BY NAME.
022300*    CALLER SUPPLIES THE MIN/MAX EDIT LIMITS EACH CALL.
022400*
022500 01  WS-VALAMT-LINK.
022600     05  WS-VALAMT-AMOUNT          PIC S9(09)V99 COMP-3.
022700     05  WS-VALAMT-MIN-AMOUNT      PIC S9(09)V99 COMP-3.
022800     05  WS-VALAMT-MAX-AMOUNT      PIC S9(09)V99 COMP-3.
022900     05  WS-VALAMT-VALID-SW        PIC X(01).
023000         88  WS-VALAMT-IS-VALID        VALUE "Y".
023100         88  WS-VALAMT-IS-INVALID      VALUE "N".
023200     05  WS-VALAMT-REASON          PIC X(20).
023300     05  FILLER                    PIC X(01).
023400*
023500*    ALTERNATE VIEW OF THE VALAMT LINK AREA SO A DUMP CAN SHOW THE
023600*    WHOLE PARAMETER BLOCK AS ONE STRING - USED BY OPERATIONS WHEN
023700*    A BAD CALL SEQUENCE WAS SUSPECTED DURING WO-701 TESTING.
023800*
023900 01  WS-VALAMT-LINK-DEBUG REDEFINES WS-VALAMT-LINK
024000                                   PIC X(40).
024100*-----------------------------------------------------------------
024200 PROCEDURE                   DIVISION.
024300*-----------------------------------------------------------------
024400* Main procedure
024500*-----------------------------------------------------------------
024600 100-ACCOUNT-OPENING.
024700     PERFORM 200-INITIATE-ACCOUNT-OPENING.
024800     PERFORM 200-PROCEED-ACCOUNT-OPENING UNTIL FEED-EOF.
024900     PERFORM 200-TERMINATE-ACCOUNT-OPENING.
025000     STOP RUN.
025100******************************************************************
025200* Open files, load the old account master and the customer
025300* lookup table, and read the very first feed record.
025400*-----------------------------------------------------------------
025500 200-INITIATE-ACCOUNT-OPENING.
025600     PERFORM 300-OPEN-ALL-FILES.
025700     PERFORM 300-INITIALIZE-SWITCHES-AND-COUNTERS.
025800     PERFORM 300-LOAD-ACCOUNT-MASTER.
025900     PERFORM 300-LOAD-CUSTOMER-LOOKUP.
026000     PERFORM 300-READ-ACCOUNT-OPEN-FEED-IN.
026100*-----------------------------------------------------------------
026200* Edit one feed record, open the account or reject it, and read
026300* the next one.
026400*-----------------------------------------------------------------
026500 200-PROCEED-ACCOUNT-OPENING.
026600     PERFORM 300-VALIDATE-ACCOUNT-OPEN
026700             THRU 300-VALIDATE-ACCOUNT-OPEN-EXIT.
026800     IF ACCTOPN-IS-VALID
026900         PERFORM 300-OPEN-ONE-ACCOUNT
027000     ELSE
027100         PERFORM 300-REJECT-ACCOUNT-OPEN.
027200     PERFORM 300-READ-ACCOUNT-OPEN-FEED-IN.
027300*-----------------------------------------------------------------
027400* Write the working table back out as the new master, display
027500* the run counts, and close all files.
027600*-----------------------------------------------------------------
027700 200-TERMINATE-ACCOUNT-OPENING.
027800     PERFORM 300-WRITE-ACCOUNT-MASTER-OUT.
027900     PERFORM 300-DISPLAY-EOJ.
028000     PERFORM 300-CLOSE-ALL-FILES.
028100******************************************************************
028200 300-OPEN-ALL-FILES.
028300     OPEN    INPUT   ACCOUNT-OPEN-FEED-IN
028400             INPUT   ACCOUNT-MASTER-IN
028500             OUTPUT  ACCOUNT-MASTER-OUT
028600             INPUT   CUSTOMER-LOOKUP-IN
028700             OUTPUT  TRANSACTION-JOURNAL-OUT
028800             EXTEND  EXCEPTION-REPORT-OUT.
028900*-----------------------------------------------------------------
029000 300-INITIALIZE-SWITCHES-AND-COUNTERS.
029100     INITIALIZE SWITCHES-AND-COUNTERS.
029200     MOVE +0                   TO WS-ACCT-COUNT
029300                                  WS-NEXT-ACCT-SEQ
029400                                  WS-CUST-COUNT
029500                                  WS-TXN-COUNT
029600                                  WS-READ-CNT
029700                                  WS-OPEN-CNT
029800                                  WS-REJECT-CNT.
029900*-----------------------------------------------------------------
030000* Read every record off the old account master into the table,
030100* keeping the highest ACCT-ID sequence number seen so new IDs
030200* continue the same series.
030300*-----------------------------------------------------------------
030400 300-LOAD-ACCOUNT-MASTER.
030500     PERFORM 400-READ-ACCOUNT-MASTER-IN.
030600     PERFORM 400-STORE-ACCOUNT-ENTRY UNTIL MASTER-EOF.
030700*-----------------------------------------------------------------
030800* Read every CUST-ID off the customer master into the lookup
030900* table so ID validation can SEARCH it below.
031000*-----------------------------------------------------------------
031100 300-LOAD-CUSTOMER-LOOKUP.
031200     PERFORM 400-READ-CUSTOMER-LOOKUP-IN.
031300     PERFORM 400-STORE-CUSTOMER-LOOKUP UNTIL CUST-LOOKUP-EOF.
031400*-----------------------------------------------------------------
031500 300-READ-ACCOUNT-OPEN-FEED-IN.
031600     READ ACCOUNT-OPEN-FEED-IN
031700             AT END      MOVE "Y"    TO FEED-EOF-SW
031800             NOT AT END  ADD 1       TO WS-READ-CNT.
031900*-----------------------------------------------------------------
032000* Validate the owning CUST-ID, the initial deposit amount, and
032100* the account type.  GO TO the exit as soon as one edit fails.
032200*-----------------------------------------------------------------
032300 300-VALIDATE-ACCOUNT-OPEN.
032400     SET ACCTOPN-IS-VALID TO TRUE.
032500    MOVE SPACES               TO WS-REJECT-REASON.
032600     PERFORM 400-VALIDATE-CUST-ID THRU 400-VALIDATE-CUST-ID-EXIT.
032700     IF ACCTOPN-IS-INVALID
032800         GO TO 300-VALIDATE-ACCOUNT-OPEN-EXIT.
032900     PERFORM 400-VALIDATE-INIT-DEPOSIT
033000             THRU 400-VALIDATE-INIT-DEPOSIT-EXIT.
033100     IF ACCTOPN-IS-INVALID
033200         GO TO 300-VALIDATE-ACCOUNT-OPEN-EXIT.
033300     PERFORM 400-VALIDATE-ACCT-TYPE
033400             THRU 400-VALIDATE-ACCT-TYPE-EXIT.
033500 300-VALIDATE-ACCOUNT-OPEN-EXIT.
033600     EXIT.
033700*-----------------------------------------------------------------
033800* Assign the next ACCT-ID, add the account to the working table
033900* at the validated balance, and post the initial deposit journal
034000* entry when the deposit is greater than zero.
034100*-----------------------------------------------------------------
034200 300-OPEN-ONE-ACCOUNT.
034300     ADD 1                     TO WS-ACCT-COUNT WS-NEXT-ACCT-SEQ.
034400     SET WS-ACCT-NDX           TO WS-ACCT-COUNT.
034500     MOVE WS-NEXT-ACCT-SEQ     TO WS-NEW-ACCT-ID-SEQ.
034600     MOVE WS-NEW-ACCT-ID-AREA  TO WS-ACCT-ENTRY-ID (WS-ACCT-NDX).
034700     MOVE ACCTOPN-CUST-ID     TO WS-ACCT-ENTRY-CUST-ID (WS-ACCT-NDX).
034800     MOVE ACCTOPN-TYPE        TO WS-ACCT-ENTRY-TYPE (WS-ACCT-NDX).
034900     MOVE WS-VALAMT-AMOUNT    TO WS-ACCT-ENTRY-BALANCE (WS-ACCT-NDX).
035000     MOVE "Y"                 TO WS-ACCT-ENTRY-FLAG (WS-ACCT-NDX).
035100     ADD 1                    TO WS-OPEN-CNT.
035200     IF WS-VALAMT-AMOUNT > 0
035300         PERFORM 400-POST-INITIAL-DEPOSIT.
035400*-----------------------------------------------------------------
035500* Write one exception line naming the rejected feed record.
035600*-----------------------------------------------------------------
035700 300-REJECT-ACCOUNT-OPEN.
035800     MOVE "ACCTOPEN"           TO EXCEPT-SOURCE.
035900     MOVE ACCTOPN-CUST-ID      TO EXCEPT-KEY-1.
036000     MOVE ACCTOPN-TYPE         TO EXCEPT-KEY-2.
036100    MOVE WS-REJECT-REASON     TO EXCEPT-REASON.
036200     WRITE EXCEPT-LINE.
036300     ADD 1                     TO WS-REJECT-CNT.
036400*-----------------------------------------------------------------
036500* Write every entry in the working table out to the new master,
036600* carried-forward accounts and newly opened ones alike.
036700*-----------------------------------------------------------------
036800 300-WRITE-ACCOUNT-MASTER-OUT.
036900     SET WS-ACCT-NDX           TO 1.
037000     PERFORM 400-WRITE-ONE-ACCT-OUT
037100             UNTIL WS-ACCT-NDX > WS-ACCT-COUNT.
037200*-----------------------------------------------------------------
037300 300-DISPLAY-EOJ.
037400     DISPLAY "ACCTOPEN - RECORDS READ    " WS-READ-CNT.
037500     DISPLAY "ACCTOPEN - ACCOUNTS OPENED  " WS-OPEN-CNT.
037600     DISPLAY "ACCTOPEN - RECORDS REJECTED " WS-REJECT-CNT.
037700*-----------------------------------------------------------------
037800 300-CLOSE-ALL-FILES.
037900     CLOSE   ACCOUNT-OPEN-FEED-IN
038000             ACCOUNT-MASTER-IN
038100             ACCOUNT-MASTER-OUT
038200             CUSTOMER-LOOKUP-IN
038300             TRANSACTION-JOURNAL-OUT
038400             EXCEPTION-REPORT-OUT.
038500******************************************************************
038600 400-READ-ACCOUNT-MASTER-IN.
038700     READ ACCOUNT-MASTER-IN
038800             AT END      MOVE "Y"    TO MASTER-EOF-SW.
038900*-----------------------------------------------------------------
039000* Copy one old-master record into the working table and update
039100* the high-water ACCT-ID sequence number.
039200*-----------------------------------------------------------------
039300 400-STORE-ACCOUNT-ENTRY.
039400     ADD 1                        TO WS-ACCT-COUNT.
039500     SET WS-ACCT-NDX              TO WS-ACCT-COUNT.
039600     MOVE ACCT-ID-IN              TO WS-ACCT-ENTRY-ID (WS-ACCT-NDX)
039700                                     WS-ACCT-ID-HOLD.
039800     MOVE ACCT-CUST-ID-IN         TO
039900                               WS-ACCT-ENTRY-CUST-ID (WS-ACCT-NDX).
040000     MOVE ACCT-TYPE-IN            TO
040100                               WS-ACCT-ENTRY-TYPE (WS-ACCT-NDX).
040200     MOVE ACCT-BALANCE-D-IN       TO
040300                               WS-ACCT-ENTRY-BALANCE (WS-ACCT-NDX).
040400     MOVE ACCT-ACTIVE-FLAG-IN     TO
040500                               WS-ACCT-ENTRY-FLAG (WS-ACCT-NDX).
040600     IF WS-ACCT-ID-PREFIX = "ACCT"
040700       AND WS-ACCT-ID-SEQ > WS-NEXT-ACCT-SEQ
040800         MOVE WS-ACCT-ID-SEQ      TO WS-NEXT-ACCT-SEQ.
040900     PERFORM 400-READ-ACCOUNT-MASTER-IN.
041000*-----------------------------------------------------------------
041100 400-READ-CUSTOMER-LOOKUP-IN.
041200     READ CUSTOMER-LOOKUP-IN
041300             AT END      MOVE "Y"    TO CUST-LOOKUP-EOF-SW.
041400*-----------------------------------------------------------------
041500 400-STORE-CUSTOMER-LOOKUP.
041600     ADD 1                        TO WS-CUST-COUNT.
041700     SET WS-CUST-LOOKUP-NDX       TO WS-CUST-COUNT.
041800     MOVE CUST-LOOKUP-ID          TO
041900                     WS-CUST-LOOKUP-ID (WS-CUST-LOOKUP-NDX).
042000     PERFORM 400-READ-CUSTOMER-LOOKUP-IN.
042100*-----------------------------------------------------------------
042200* Move one table entry to the new-master record area, write it,
042300* and step to the next entry.
042400*-----------------------------------------------------------------
042500 400-WRITE-ONE-ACCT-OUT.
042600     MOVE WS-ACCT-ENTRY-ID (WS-ACCT-NDX)      TO ACCT-ID-OUT.
042700     MOVE WS-ACCT-ENTRY-CUST-ID (WS-ACCT-NDX) TO ACCT-CUST-ID-OUT.
042800     MOVE WS-ACCT-ENTRY-TYPE (WS-ACCT-NDX)    TO ACCT-TYPE-OUT.
042900     MOVE WS-ACCT-ENTRY-BALANCE (WS-ACCT-NDX) TO ACCT-BALANCE-D-OUT.
043000     MOVE WS-ACCT-ENTRY-FLAG (WS-ACCT-NDX)    TO
043100                                   ACCT-ACTIVE-FLAG-OUT.
043200     WRITE ACCT-REC-OUT.
043300     SET WS-ACCT-NDX              UP BY 1.
043400*-----------------------------------------------------------------
043500* CUST-ID must be present and must name a customer that actually
043600* exists on the customer master.
043700*-----------------------------------------------------------------
043800 400-VALIDATE-CUST-ID.
043900     SET ACCTOPN-IS-INVALID TO TRUE.
044000     IF ACCTOPN-CUST-ID = SPACES
044100        MOVE "MISSING CUST-ID" TO WS-REJECT-REASON
044200        GO TO 400-VALIDATE-CUST-ID-EXIT.
044300     SET WS-CUST-LOOKUP-NDX TO 1.
044400     SEARCH WS-CUST-LOOKUP-ENTRY
044500         AT END
044600            MOVE "CUST-ID NOT FOUND" TO WS-REJECT-REASON
044700            GO TO 400-VALIDATE-CUST-ID-EXIT
044800         WHEN WS-CUST-LOOKUP-ID (WS-CUST-LOOKUP-NDX)
044900                                       = ACCTOPN-CUST-ID
045000             SET ACCTOPN-IS-VALID TO TRUE
045100     END-SEARCH.
045200 400-VALIDATE-CUST-ID-EXIT.
045300     EXIT.
045400*-----------------------------------------------------------------
045500* The opening deposit must pass the same amount-validation rule
045600* as every other posting (VALAMT) - an opening deposit of exactly
045700* zero is REJECTED, same as the reference accounts system, since
045800* VALAMT requires the amount to be strictly greater than zero.
045900*-----------------------------------------------------------------
046000 400-VALIDATE-INIT-DEPOSIT.
046100     SET ACCTOPN-IS-INVALID TO TRUE.
046200     MOVE ACCTOPN-INIT-DEPOSIT-D  TO WS-VALAMT-AMOUNT.
046300     MOVE .01                     TO WS-VALAMT-MIN-AMOUNT.
046400     MOVE 1000000.00              TO WS-VALAMT-MAX-AMOUNT.
046500     CALL "VALAMT" USING WS-VALAMT-LINK.
046600    IF WS-VALAMT-IS-INVALID
046700        MOVE WS-VALAMT-REASON TO WS-REJECT-REASON.
046800     IF WS-VALAMT-IS-VALID
046900         SET ACCTOPN-IS-VALID TO TRUE.
047000 400-VALIDATE-INIT-DEPOSIT-EXIT.
047100     EXIT.
047200*-----------------------------------------------------------------
047300* ACCT-TYPE must be one of the four valid product codes, per the
047400* 88-level set up in BKACCTRC.
047500*-----------------------------------------------------------------
047600 400-VALIDATE-ACCT-TYPE.
047700     SET ACCTOPN-IS-INVALID TO TRUE.
047800    MOVE "INVALID ACCT TYPE" TO WS-REJECT-REASON.
047900     IF ACCTOPN-TYPE = "SA" OR "CK" OR "FD" OR "MM"
048000         SET ACCTOPN-IS-VALID TO TRUE.
048100 400-VALIDATE-ACCT-TYPE-EXIT.
048200     EXIT.
048300*-----------------------------------------------------------------
048400* Post the DP journal entry for a nonzero opening deposit.
048500*-----------------------------------------------------------------
048600 400-POST-INITIAL-DEPOSIT.
048700     ADD 1                     TO WS-TXN-COUNT.
048800     MOVE WS-TXN-COUNT         TO WS-NEW-TXN-ID-SEQ.
048900     MOVE WS-NEW-TXN-ID-AREA   TO TXN-ID.
049000     MOVE WS-ACCT-ENTRY-ID (WS-ACCT-NDX)  TO TXN-ACCT-ID.
049100     MOVE "DP"                 TO TXN-TYPE.
049200     MOVE WS-VALAMT-AMOUNT     TO TXN-AMOUNT-D.
049300     MOVE WS-VALAMT-AMOUNT     TO TXN-BALANCE-AFTER-D.
049400     MOVE "Initial deposit"    TO TXN-DESCRIPTION.
049500     WRITE TXN-REC.
