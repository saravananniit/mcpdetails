000100******************************************************************
000200* PROGRAM:  VALAMT
000300*           Amount validation subprogram
000400*
000500*-------------------------------------------------------------*
000600*                                                               *
000700*      valamt.cbl                                               *
000800*      (C) Copyright Chika Trust Bank Data Processing Dept.     *
000900*                                                               *
001000*-------------------------------------------------------------*
001100 IDENTIFICATION              DIVISION.
001200*-----------------------------------------------------------------
001300 PROGRAM-ID.                 VALAMT.
001400 AUTHOR.                     R MOHANTY CABRERA.
001500 INSTALLATION.               CHIKA TRUST BANK - DATA PROCESSING.
001600 DATE-WRITTEN.               MARCH 19, 1987.
001700 DATE-COMPILED.
001800 SECURITY.                   NONE.
001900*-----------------------------------------------------------------
002000*    AMOUNT VALIDATION SUBPROGRAM
002100*
002200*    CALLED BY ANY PROGRAM THAT MUST EDIT A MONETARY AMOUNT
002300*    BEFORE POSTING IT (ACCTOPEN'S INITIAL DEPOSIT, TXNPOST'S
002400*    DEPOSIT/WITHDRAWAL/TRANSFER AMOUNTS).  RETURNS A ONE
002500*    CHARACTER PASS/FAIL SWITCH AND A SHORT REASON TEXT SO THE
002600*    CALLER CAN WRITE ITS OWN EXCEPTION REPORT LINE.
002700*
002800*    RULES ENFORCED (DO NOT CHANGE WITHOUT LOAN OPS SIGN-OFF):
002900*      - AMOUNT MUST BE > ZERO.
003000*      - AMOUNT MUST BE >= LS-MIN-AMOUNT  (0.01)
003100*      - AMOUNT MUST BE <= LS-MAX-AMOUNT  (1,000,000.00)
003200*-----------------------------------------------------------------
003300*    AMENDMENT HISTORY
003400*      DATE       INIT  TICKET   DESCRIPTION
003500*      03/19/87   RMC   -----    INITIAL CUT.
003600*      09/02/91   RMC   WO-118   RAISED CEILING FROM 250,000 TO
003700*                                1,000,000 PER TREASURY REQUEST.
003800*      04/14/98   TQD   Y2K-07   REVIEWED FOR YEAR 2000 - NO DATE
003900*                                FIELDS IN THIS SUBPROGRAM, NO
004000*                                CHANGE REQUIRED.  SIGNED OFF.
004100*      11/30/03   KLN   WO-402   MOVED MIN/MAX LIMITS TO A TABLE
004200*                                VIEW SO AUDIT CAN READ THEM OFF
004300*                                A DUMP, AND ADDED A REASON-TEXT
004400*                                RETURN CODE (REQ 6690).
004500*-----------------------------------------------------------------
004600 ENVIRONMENT                 DIVISION.
004700*-----------------------------------------------------------------
004800 CONFIGURATION               SECTION.
004900 SOURCE-COMPUTER.            ASUS-X751.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200******************************************************************
005300 DATA                        DIVISION.
005400*-----------------------------------------------------------------
005500 WORKING-STORAGE             SECTION.
005600*-----------------------------------------------------------------
005700 77  WS-CALL-COUNT                 PIC S9(07) COMP VALUE +0.
005800*
005900 01  WS-ZERO-AMOUNT-AREA.
006000     05  WS-ZERO-AMOUNT            PIC S9(09)V99 COMP-3
006100                                   VALUE +0.
006200     05  FILLER                    PIC X(01).
006300*
006400*    WS-RANGE-TABLE HOLDS THE TWO LIMITS AS A TWO-ENTRY TABLE SO
006500*    A DUMP READS BOTH LIMITS TOGETHER; WS-RANGE-VIEW GIVES THE
006600*    PROCEDURE DIVISION NAMED FIELDS TO WORK WITH.  BOTH GROUPS
006700*    ARE THE SAME LENGTH (13 BYTES).
006800*
006900 01  WS-RANGE-TABLE.
007000     05  WS-RANGE-ENTRY            OCCURS 2 TIMES
007100                                   PIC S9(09)V99 COMP-3.
007200     05  FILLER                    PIC X(01).
007300 01  WS-RANGE-VIEW REDEFINES WS-RANGE-TABLE.
007400     05  WS-RANGE-MIN              PIC S9(09)V99 COMP-3.
007500     05  WS-RANGE-MAX              PIC S9(09)V99 COMP-3.
007600     05  FILLER                    PIC X(01).
007700*
007800*    STANDARD REASON TEXT FOR EACH WAY AN AMOUNT CAN FAIL EDIT -
007900*    LOADED INTO LS-REASON-CODE ON REJECTION.
008000*
008100 01  WS-REASON-TABLE.
008200     05  FILLER                    PIC X(20)
008300                                   VALUE "NOT GREATER THAN 0".
008400     05  FILLER                    PIC X(20)
008500                                   VALUE "BELOW MINIMUM AMOUNT".
008600     05  FILLER                    PIC X(20)
008700                                   VALUE "EXCEEDS MAXIMUM AMT".
008800     05  FILLER                    PIC X(01).
008900 01  WS-REASON-VIEW REDEFINES WS-REASON-TABLE.
009000     05  WS-REASON-ENTRY           OCCURS 3 TIMES
009100                                   PIC X(20).
009200     05  FILLER                    PIC X(01).
009300*-----------------------------------------------------------------
009400 LINKAGE                     SECTION.
009500*-----------------------------------------------------------------
009600 01  LINK-PARAMETERS.
009700     05  LS-AMOUNT                 PIC S9(09)V99 COMP-3.
009800     05  LS-MIN-AMOUNT             PIC S9(09)V99 COMP-3.
009900     05  LS-MAX-AMOUNT             PIC S9(09)V99 COMP-3.
010000     05  LS-VALID-SW               PIC X(01).
010100         88  LS-AMOUNT-VALID           VALUE "Y".
010200         88  LS-AMOUNT-INVALID         VALUE "N".
010300     05  LS-REASON-CODE            PIC X(20).
010400     05  FILLER                    PIC X(01).
010500*    DEBUG-ONLY ZONED VIEW OF THE AMOUNT BEING EDITED, SO THE
010600*    VALUE READS DIRECTLY OFF AN ABEND DUMP WITHOUT UNPACKING.
010700 01  LS-AMOUNT-DEBUG REDEFINES LS-AMOUNT PIC S9(07)V9(4) COMP-3.
010800******************************************************************
010900 PROCEDURE                   DIVISION    USING LINK-PARAMETERS.
011000*-----------------------------------------------------------------
011100* Main procedure
011200*-----------------------------------------------------------------
011300 100-VALIDATE-AMOUNT.
011400     ADD +1                TO WS-CALL-COUNT.
011500     MOVE LS-MIN-AMOUNT    TO WS-RANGE-MIN.
011600     MOVE LS-MAX-AMOUNT    TO WS-RANGE-MAX.
011700     MOVE SPACES           TO LS-REASON-CODE.
011800     SET LS-AMOUNT-VALID   TO TRUE.
011900     IF LS-AMOUNT NOT > WS-ZERO-AMOUNT
012000         SET LS-AMOUNT-INVALID TO TRUE
012100         MOVE WS-REASON-ENTRY (1) TO LS-REASON-CODE
012200     ELSE IF LS-AMOUNT < WS-RANGE-MIN
012300         SET LS-AMOUNT-INVALID TO TRUE
012400         MOVE WS-REASON-ENTRY (2) TO LS-REASON-CODE
012500     ELSE IF LS-AMOUNT > WS-RANGE-MAX
012600         SET LS-AMOUNT-INVALID TO TRUE
012700         MOVE WS-REASON-ENTRY (3) TO LS-REASON-CODE.
012800     GOBACK.
