000100*-----------------------------------------------------------------
000200*    BKEXCPT.CPY
000300*    EXCEPTION REPORT LINE LAYOUT - CHIKA TRUST BANK LEDGER SUITE
000400*    SHARED BY CUSTINTK, ACCTOPEN AND TXNPOST - EACH PROGRAM OPENS
000500*    THE REPORT EXTEND EXCEPT CUSTINTK, WHICH RUNS FIRST AND OPENS
000600*    IT OUTPUT.
000700*-----------------------------------------------------------------
000800*    HISTORY
000900*      2015-06-30 KLN  INITIAL CUT (REQ 5108).
001000*-----------------------------------------------------------------
001100 01  EXCEPT-LINE.
001200     05  EXCEPT-SOURCE             PIC X(08).
001300     05  FILLER                    PIC X(01).
001400     05  EXCEPT-KEY-1              PIC X(12).
001500     05  FILLER                    PIC X(01).
001600     05  EXCEPT-KEY-2              PIC X(12).
001700     05  FILLER                    PIC X(01).
001800     05  EXCEPT-REASON             PIC X(30).
001900     05  FILLER                    PIC X(04).
