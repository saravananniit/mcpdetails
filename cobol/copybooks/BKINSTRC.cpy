000100*-----------------------------------------------------------------
000200*    BKINSTRC.CPY
000300*    INSTRUCTION FEED RECORD LAYOUT - CHIKA TRUST BANK LEDGER
000400*    DRIVES THE DAILY POSTING RUN (TXNPOST).  RECORDS ARE
000500*    PROCESSED IN THE ORDER THEY APPEAR ON THE FEED - NOT SORTED
000600*    AGAINST THE ACCOUNT MASTER.
000700*-----------------------------------------------------------------
000800*    HISTORY
000900*      2007-03-19 RMC  INITIAL CUT.
001000*      2015-06-30 KLN  ADDED INSTR-TO-ACCT-ID FOR TRANSFERS
001100*                      (REQ 5108 - INTERNAL FUNDS TRANSFER).
001200*-----------------------------------------------------------------
001300 01  INSTR-REC.
001400     05  INSTR-OP                  PIC X(02).
001500         88  INSTR-IS-DEPOSIT          VALUE "DP".
001600         88  INSTR-IS-WITHDRAWAL       VALUE "WD".
001700         88  INSTR-IS-TRANSFER         VALUE "TR".
001800         88  INSTR-IS-INTEREST         VALUE "IN".
001900     05  INSTR-ACCT-ID             PIC X(12).
002000     05  INSTR-TO-ACCT-ID          PIC X(12).
002100     05  INSTR-AMOUNT-D            PIC S9(9)V99
002200                                   SIGN IS TRAILING.
002300     05  INSTR-DESCRIPTION         PIC X(40).
002400     05  FILLER                    PIC X(05).
